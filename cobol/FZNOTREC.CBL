000100******************************************************************
000200* COPYBOOK    : FZNOTREC                                         *
000300* APLICACION  : FINANZAS PERSONALES                              *
000400* DESCRIPCION : LAYOUT DE SALIDA DE NOTIFICACIONES (NOTIFOUT).   *
000500*             : UN SOLO ARCHIVO CON TRES TIPOS DE REGISTRO,      *
000600*             : DISTINGUIDOS POR NOT-REC-TYPE Y REDEFINIDOS      *
000700*             : SOBRE LA MISMA AREA DE DATOS                     *
000800* ARCHIVOS    : NOTIFOUT=A (SOLO SALIDA, LINE SEQUENTIAL)        *
000900******************************************************************
001000*   H I S T O R I A L   D E   C A M B I O S   D E L   L A Y O U T
001100* 04/02/1992  PEDR TK-00102  ALTA INICIAL, NOTIFICACION DE       *CHG00102
001200*                  PRESUPUESTO Y DE TRANSACCION RECURRENTE       *
001300* 11/09/2012  PEDR TK-01102  SE AGREGA NOTIFICACION DE METAS     *CHG01102
001400******************************************************************
001500 01  REG-NOTIFOUT.
001600     05  NOT-REC-TYPE              PIC X(01).
001700         88  NOT-TIPO-PRESUPUESTO           VALUE 'B'.
001800         88  NOT-TIPO-RECURRENTE            VALUE 'R'.
001900         88  NOT-TIPO-META                  VALUE 'G'.
002000     05  NOT-BUDGET-AREA.
002100         10  NOTB-BUD-ID           PIC X(12).
002200         10  NOTB-USER-ID          PIC X(12).
002300         10  NOTB-LIMIT            PIC S9(9)V99.
002400         10  NOTB-EXPEND           PIC S9(9)V99.
002500         10  NOTB-REMAINING        PIC S9(9)V99.
002600         10  NOTB-PERCENT          PIC 9(3)V99.
002700         10  NOTB-CURRENCY         PIC X(3).
002800         10  NOTB-EXCEEDED         PIC X(1).
002900         10  NOTB-MESSAGE          PIC X(80).
003000         10  FILLER                PIC X(53).
003100     05  NOT-RECUR-AREA REDEFINES NOT-BUDGET-AREA.
003200         10  NOTR-TRN-ID           PIC X(12).
003300         10  NOTR-USER-ID          PIC X(12).
003400         10  NOTR-BENEFICIARY      PIC X(30).
003500         10  NOTR-AMOUNT           PIC S9(9)V99.
003600         10  NOTR-CURRENCY         PIC X(3).
003700         10  NOTR-TYPE             PIC X(8).
003800         10  NOTR-NEXT-DATE        PIC X(10).
003900         10  NOTR-DAYS-REMAINING   PIC 9(2).
004000         10  NOTR-MESSAGE          PIC X(80).
004100         10  FILLER                PIC X(31).
004200     05  NOT-GOAL-AREA REDEFINES NOT-BUDGET-AREA.
004300         10  NOTG-GOAL-ID          PIC X(12).
004400         10  NOTG-USER-ID          PIC X(12).
004500         10  NOTG-NAME             PIC X(30).
004600         10  NOTG-REQUIRED         PIC S9(9)V99.
004700         10  NOTG-CURRENT          PIC S9(9)V99.
004800         10  NOTG-REMAINING        PIC S9(9)V99.
004900         10  NOTG-PERCENT          PIC 9(3)V99.
005000         10  NOTG-COMMIT           PIC S9(9)V99.
005100         10  NOTG-COLLECT-DAY      PIC 9(2).
005200         10  NOTG-DAYS-UNTIL       PIC 9(3).
005300         10  NOTG-MESSAGE          PIC X(80).
005400         10  FILLER                PIC X(11).
