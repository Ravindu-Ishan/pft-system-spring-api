000100******************************************************************
000200* COPYBOOK    : FZSYSREC                                         *
000300* APLICACION  : FINANZAS PERSONALES                              *
000400* DESCRIPCION : LAYOUT DEL REGISTRO UNICO DE PARAMETROS DEL      *
000500*             : SISTEMA (SYSSET), INCLUYE LA LISTA DE CATEGORIAS *
000600*             : VALIDAS DE TRANSACCION                           *
000700* ARCHIVOS    : SYSSET=C (SOLO ENTRADA, UN SOLO REGISTRO)        *
000800******************************************************************
000900*   H I S T O R I A L   D E   C A M B I O S   D E L   L A Y O U T
001000* 02/04/1981  EDR  TK-00009  ALTA INICIAL DEL LAYOUT             *CHG00009
001100* 14/03/1998  EDR  TK-00114  SE AGREGA SYS-JWT-EXPIRY, CAMPO DE  *CHG00114
001200*                  LA APLICACION WEB QUE EL PROCESO BATCH SOLO   *
001300*                  CONSERVA SIN INTERPRETAR                      *
001400* 22/11/2001  JCM  TK-00341  SE AMPLIA LA TABLA DE CATEGORIAS    *CHG00341
001500*                  DE 10 A 20 ENTRADAS                           *
001600******************************************************************
001700 01  REG-SYSSET.
001800     05  SYS-TOTAL-TRN-LIMIT       PIC 9(06).
001900     05  SYS-RECUR-TRN-LIMIT       PIC 9(06).
002000     05  SYS-CATEGORY              OCCURS 20 TIMES
002100                                    INDEXED BY SYS-IX
002200                                    PIC X(20).
002300     05  SYS-JWT-EXPIRY            PIC 9(06).
002400     05  FILLER                    PIC X(82).
