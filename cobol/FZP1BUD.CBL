000100******************************************************************
000200* FECHA       : 14/03/1983                                       *
000300* PROGRAMADOR : JUAN CARLOS MEJIA (JCM)                          *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZP1BUD                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECORRE EL MAESTRO DE PRESUPUESTOS (BUDGETS) Y   *
000800*             : PARA CADA REGISTRO RECALCULA EL GASTO DEL MES DE *
000900*             : PROCESO, RELEYENDO DESDE EL INICIO EL MAESTRO DE *
001000*             : TRANSACCIONES (TRANSACT) PARA SUMAR LOS GASTOS   *
001100*             : DEL USUARIO EN LA MONEDA DEL PRESUPUESTO, Y      *
001200*             : ENCIENDE EL INDICADOR DE AVISO CUANDO EL GASTO   *
001300*             : ALCANZA EL 80% DEL LIMITE MENSUAL                *
001400* ARCHIVOS    : BUDGETS=C, BUDGNEW=A, TRANSACT=C (RELECTURA)     *
001500* ACCION (ES) : A=ACTUALIZA                                      *
001600******************************************************************
001700*   H I S T O R I A L   D E   C A M B I O S
001800* 14/03/1983  JCM  TK-00031  ALTA INICIAL DEL ACTUALIZADOR DE    *CHG00031
001900*                  PRESUPUESTOS                                  *
002000* 02/11/1987  JCM  TK-00077  SE PERMITE QUE EL PRESUPUESTO LLEVE *CHG00077
002100*                  UNA MONEDA DISTINTA A LA MONEDA POR DEFECTO   *
002200*                  DEL USUARIO                                   *
002300* 23/01/1999  EDR  TK-00135  NOTA: LAS FECHAS DE TRANSACCION SE  *CHG00135
002400*                  COMPARAN YA CON ANIO DE 4 DIGITOS (AMPLIACION *
002500*                  Y2K APLICADA AL MAESTRO DE TRANSACCIONES)     *
002600* 17/08/2010  PEDR TK-00955  SE AJUSTA EL PORCENTAJE DE AVISO A  *CHG00955
002700*                  80% DEL LIMITE MENSUAL SEGUN NUEVA POLITICA   *
002800* 28/02/2024  JVCH TK-00958  SE AGREGA CONTADOR DE PRESUPUESTOS  *CHG00958
002900*                  ACTUALIZADOS PARA LA BITACORA DE FIN          *
003000* 07/06/2024  JVCH TK-00995  SE ESTANDARIZAN LOS PERFORM A LA    *CHG00995
003100*                  FORMA PERFORM...THRU...-E DEL RESTO DEL       *
003200*                  SISTEMA, SIN CAMBIOS DE LOGICA                *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    FZP1BUD.
003600 AUTHOR.        JUAN CARLOS MEJIA.
003700 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
003800 DATE-WRITTEN.  14/03/1983.
003900 DATE-COMPILED.
004000 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BUDGETS   ASSIGN TO BUDGETS
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS FS-BUDGETS.
005000     SELECT BUDGNEW   ASSIGN TO BUDGNEW
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-BUDGNEW.
005300     SELECT TRANSACT  ASSIGN TO TRANSACT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-TRANSACT.
005600 DATA DIVISION.
005700 FILE SECTION.
005800******************************************************************
005900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006000******************************************************************
006100*   MAESTRO DE PRESUPUESTOS DE ENTRADA
006200 FD  BUDGETS.
006300 01  REG-BUDGET-IN.
006400     COPY FZBUDREC REPLACING REG-BUDGET BY REG-BUDGET-IN
006500                    LEADING ==BUD-== BY ==BDI-==.
006600*   MAESTRO DE PRESUPUESTOS DE SALIDA, YA ACTUALIZADO
006700 FD  BUDGNEW.
006800 01  REG-BUDGET-OUT.
006900     COPY FZBUDREC REPLACING REG-BUDGET BY REG-BUDGET-OUT
007000                    LEADING ==BUD-== BY ==BDO-==.
007100*   MAESTRO DE TRANSACCIONES, RELEIDO DESDE EL INICIO POR CADA
007200*   PRESUPUESTO (NO TIENE ACCESO RELATIVO EN LINE SEQUENTIAL)
007300 FD  TRANSACT.
007400 01  REG-TRANSACT.
007500     COPY FZTRNREC.
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*                     VARIABLES FILE STATUS                      *
007900******************************************************************
008000 01  WKS-ARCHIVOS-STATUS.
008100     05  FS-BUDGETS                PIC 9(02) VALUE ZEROES.
008200     05  FS-BUDGNEW                PIC 9(02) VALUE ZEROES.
008300     05  FS-TRANSACT               PIC 9(02) VALUE ZEROES.
008400     05  FILLER                    PIC X(10).
008500******************************************************************
008600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
008700******************************************************************
008800 01  WKS-CONTADORES.
008900     05  WKS-REG-LEIDOS            PIC 9(07) COMP VALUE ZEROES.
009000     05  WKS-PPTOS-ACTUALIZADOS    PIC 9(07) COMP VALUE ZEROES.
009100     05  WKS-PPTOS-EN-AVISO        PIC 9(07) COMP VALUE ZEROES.
009200 01  WKS-SWITCHES.
009300     05  WKS-FIN-BUDGETS           PIC X(01) VALUE 'N'.
009400         88  FIN-BUDGETS                   VALUE 'Y'.
009500     05  WKS-FIN-TRANSACT          PIC X(01) VALUE 'N'.
009600         88  FIN-TRANSACT                  VALUE 'Y'.
009700 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
009800 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
009900     05  WKS-FP-ANIO               PIC 9(04).
010000     05  WKS-FP-MES                PIC 9(02).
010100     05  WKS-FP-DIA                PIC 9(02).
010200*--------> ACUMULADOR DE GASTO DEL MES, EN LA MONEDA DEL
010300*          PRESUPUESTO QUE SE ESTA PROCESANDO
010400 01  WKS-GASTO-MES                 PIC S9(9)V99 COMP-3
010500                                    VALUE ZEROES.
010600 01  WKS-LIMITE-80-PCT             PIC S9(9)V99 COMP-3
010700                                    VALUE ZEROES.
010800******************************************************************
010900 PROCEDURE DIVISION.
011000******************************************************************
011100*               S E C C I O N    P R I N C I P A L
011200******************************************************************
011300 000-MAIN SECTION.
011400     PERFORM 100-APERTURA-ARCHIVOS THRU
011500        100-APERTURA-ARCHIVOS-E
011600     PERFORM 200-PROCESA-PRESUPUESTOS THRU
011700        200-PROCESA-PRESUPUESTOS-E
011800     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
011900     PERFORM 950-CIERRA-ARCHIVOS THRU
012000        950-CIERRA-ARCHIVOS-E
012100     STOP RUN.
012200 000-MAIN-E. EXIT.
012300
012400 100-APERTURA-ARCHIVOS SECTION.
012500     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
012600     OPEN INPUT  BUDGETS
012700          OUTPUT BUDGNEW
012800     IF FS-BUDGETS NOT = 0 OR FS-BUDGNEW NOT = 0
012900        DISPLAY '================================================'
013000                UPON CONSOLE
013100        DISPLAY '   FZP1BUD - ERROR AL ABRIR ARCHIVOS DE TRABAJO '
013200                UPON CONSOLE
013300        DISPLAY ' FS-BUDGETS: (' FS-BUDGETS ') FS-BUDGNEW: ('
013400                FS-BUDGNEW ')' UPON CONSOLE
013500        DISPLAY '================================================'
013600                UPON CONSOLE
013700        MOVE 91 TO RETURN-CODE
013800        STOP RUN
013900     END-IF.
014000 100-APERTURA-ARCHIVOS-E. EXIT.
014100
014200*--------> CICLO PRINCIPAL DE LECTURA SECUENCIAL DEL MAESTRO
014300 200-PROCESA-PRESUPUESTOS SECTION.
014400     PERFORM 210-LEE-BUDGETS THRU 210-LEE-BUDGETS-E
014500     PERFORM 220-EVALUA-PRESUPUESTO THRU
014600        220-EVALUA-PRESUPUESTO-E
014700        UNTIL FIN-BUDGETS.
014800 200-PROCESA-PRESUPUESTOS-E. EXIT.
014900
015000 210-LEE-BUDGETS SECTION.
015100     READ BUDGETS INTO REG-BUDGET-IN
015200          AT END SET FIN-BUDGETS TO TRUE
015300     END-READ
015400     IF NOT FIN-BUDGETS
015500        ADD 1 TO WKS-REG-LEIDOS
015600     END-IF.
015700 210-LEE-BUDGETS-E. EXIT.
015800
015900 220-EVALUA-PRESUPUESTO SECTION.
016000     MOVE REG-BUDGET-IN TO REG-BUDGET-OUT
016100     PERFORM 300-ACUMULA-GASTO-MES THRU
016200        300-ACUMULA-GASTO-MES-E
016300     PERFORM 400-APLICA-AVISO THRU 400-APLICA-AVISO-E
016400     WRITE REG-BUDGET-OUT
016500     IF FS-BUDGNEW NOT = 0
016600        DISPLAY 'FZP1BUD - ERROR AL REESCRIBIR PRESUPUESTO, '
016700                'STATUS: ' FS-BUDGNEW ' BUD-ID: ' BDI-ID
016800                UPON CONSOLE
016900     ELSE
017000        ADD 1 TO WKS-PPTOS-ACTUALIZADOS
017100     END-IF
017200     PERFORM 210-LEE-BUDGETS THRU 210-LEE-BUDGETS-E.
017300 220-EVALUA-PRESUPUESTO-E. EXIT.
017400
017500*--------> RELEE EL MAESTRO DE TRANSACCIONES DESDE EL PRINCIPIO
017600*          Y ACUMULA LOS GASTOS DEL USUARIO DEL MES DE PROCESO,
017700*          EN LA MONEDA DEL PRESUPUESTO (REGLA DE NEGOCIO)
017800 300-ACUMULA-GASTO-MES SECTION.
017900     MOVE ZEROES TO WKS-GASTO-MES
018000     CLOSE TRANSACT
018100     OPEN INPUT TRANSACT
018200     IF FS-TRANSACT NOT = 0
018300        DISPLAY 'FZP1BUD - ERROR AL REABRIR TRANSACT, STATUS: '
018400                FS-TRANSACT UPON CONSOLE
018500     ELSE
018600        PERFORM 310-LEE-TRANSACT THRU 310-LEE-TRANSACT-E
018700        PERFORM 320-SUMA-SI-APLICA THRU
018800        320-SUMA-SI-APLICA-E
018900        UNTIL FIN-TRANSACT
019000     END-IF
019100     MOVE WKS-GASTO-MES TO BDO-CURRENT-EXPEND.
019200 300-ACUMULA-GASTO-MES-E. EXIT.
019300
019400 310-LEE-TRANSACT SECTION.
019500     READ TRANSACT
019600          AT END SET FIN-TRANSACT TO TRUE
019700     END-READ.
019800 310-LEE-TRANSACT-E. EXIT.
019900
020000 320-SUMA-SI-APLICA SECTION.
020100     IF TRN-USER-ID   = BDI-USER-ID  AND
020200        TRN-TIPO-GASTO                AND
020300        TRN-CURRENCY  = BDI-CURRENCY AND
020400        TRN-FEC-ANIO  = WKS-FP-ANIO   AND
020500        TRN-FEC-MES   = WKS-FP-MES
020600        ADD TRN-AMOUNT TO WKS-GASTO-MES
020700     END-IF
020800     PERFORM 310-LEE-TRANSACT THRU 310-LEE-TRANSACT-E.
020900 320-SUMA-SI-APLICA-E. EXIT.
021000
021100*--------> EL AVISO SE ENCIENDE CUANDO EL LIMITE ES MAYOR A CERO
021200*          Y EL GASTO ACUMULADO ALCANZA EL 80% DEL LIMITE
021300 400-APLICA-AVISO SECTION.
021400     MOVE 'N' TO BDO-WARNING
021500     IF BDO-MONTHLY-LIMIT > ZEROES
021600        COMPUTE WKS-LIMITE-80-PCT =
021700                BDO-MONTHLY-LIMIT * 0.80
021800        IF WKS-GASTO-MES >= WKS-LIMITE-80-PCT
021900           MOVE 'Y' TO BDO-WARNING
022000           ADD 1    TO WKS-PPTOS-EN-AVISO
022100        END-IF
022200     END-IF.
022300 400-APLICA-AVISO-E. EXIT.
022400
022500 900-ESTADISTICAS SECTION.
022600     DISPLAY '******************************************'
022700             UPON CONSOLE
022800     DISPLAY 'FZP1BUD - PRESUPUESTOS LEIDOS                : '
022900             WKS-REG-LEIDOS UPON CONSOLE
023000     DISPLAY 'FZP1BUD - PRESUPUESTOS ACTUALIZADOS          : '
023100             WKS-PPTOS-ACTUALIZADOS UPON CONSOLE
023200     DISPLAY 'FZP1BUD - PRESUPUESTOS CON AVISO ENCENDIDO   : '
023300             WKS-PPTOS-EN-AVISO UPON CONSOLE
023400     DISPLAY '******************************************'
023500             UPON CONSOLE.
023600 900-ESTADISTICAS-E. EXIT.
023700
023800 950-CIERRA-ARCHIVOS SECTION.
023900     CLOSE BUDGETS BUDGNEW TRANSACT.
024000 950-CIERRA-ARCHIVOS-E. EXIT.
