000100******************************************************************
000200* COPYBOOK    : FZGOLREC                                         *
000300* APLICACION  : FINANZAS PERSONALES                              *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE METAS DE AHORRO (GOALS)    *
000500* ARCHIVOS    : GOALS=C (SOLO ENTRADA, LINE SEQUENTIAL)          *
000600******************************************************************
000700*   H I S T O R I A L   D E   C A M B I O S   D E L   L A Y O U T
000800* 11/09/2012  PEDR TK-01102  ALTA INICIAL DEL LAYOUT             *CHG01102
000900******************************************************************
001000 01  REG-GOAL.
001100     05  GOL-ID                    PIC X(12).
001200     05  GOL-USER-ID               PIC X(12).
001300     05  GOL-NAME                  PIC X(30).
001400     05  GOL-AMOUNT-REQUIRED       PIC S9(9)V99.
001500     05  GOL-MONTHLY-COMMIT        PIC S9(9)V99.
001600     05  GOL-AUTO-COLLECT          PIC X(01).
001700         88  GOL-AUTOCOBRO-SI                VALUE 'Y'.
001800     05  GOL-COLLECT-DAY           PIC 9(02).
001900     05  GOL-NOTIFY                PIC X(01).
002000         88  GOL-AVISA                       VALUE 'Y'.
002100     05  FILLER                    PIC X(20).
