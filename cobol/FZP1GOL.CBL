000100******************************************************************
000200* FECHA       : 12/05/1988                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZP1GOL                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECORRE EL MAESTRO DE METAS DE AHORRO (GOALS) Y  *
000800*             : PARA TODA META CON AUTOCOBRO ACTIVO CUYO DIA DE  *
000900*             : COBRO COINCIDE CON LA FECHA DE PROCESO, GENERA   *
001000*             : EL APORTE EN EL HISTORICO (GOALCONT) Y LA        *
001100*             : TRANSACCION DE AHORRO CORRESPONDIENTE EN EL      *
001200*             : MAESTRO DE TRANSACCIONES (TRANSACT)              *
001300* ARCHIVOS    : GOALS=C, GOALCONT=A, TRANSACT=A                  *
001400* ACCION (ES) : A=ACTUALIZA                                      *
001500* PROGRAMA(S) : CALL FZP9TRN                                     *
001600******************************************************************
001700*   H I S T O R I A L   D E   C A M B I O S
001800* 12/05/1988  PEDR TK-00061  ALTA INICIAL DEL PROCESADOR DE      *CHG00061
001900*                  AUTOCOBRO DE METAS                            *
002000* 20/09/1994  PEDR TK-00112  SE VALIDA QUE EL DIA DE COBRO MAYOR *CHG00112
002100*                  A 28 NO PROVOQUE SALTO DE MES EN LOS MESES    *
002200*                  CORTOS                                        *
002300* 19/02/1999  EDR  TK-00138  AMPLIACION Y2K - FECHAS A 4 DIGITOS *CHG00138
002400*                  DE ANIO EN EL CALCULO DEL DIA DE COBRO        *
002500* 05/01/2024  PEDR TK-00918  SE CORRIGE LA MONEDA DEL APORTE,    *CHG00918
002600*                  SIEMPRE DEBE QUEDAR EN LKR SIN IMPORTAR LA    *
002700*                  MONEDA POR DEFECTO DEL USUARIO                *
002800* 14/03/2024  JVCH TK-00960  SE AGREGA CONTADOR DE COBROS PARA   *CHG00960
002900*                  LA BITACORA DE FIN DE PROCESO                 *
003000* 09/05/2024  JVCH TK-00968  SE ABRE SYSSET EN LA APERTURA PARA  *CHG00968
003100*                  TOMAR EL LIMITE DE TRANSACCIONES DE PARAMETROS*
003200*                  DEL SISTEMA EN LUGAR DE SOLO USAR DEFECTOS    *
003300* 30/05/2024  JVCH TK-00991  SE AGREGA RECONTEO DE TRANSACCIONES *CHG00991
003400*                  DEL USUARIO ANTES DE LLAMAR A FZP9TRN (ANTES  *
003500*                  VIAJABA SIEMPRE EN CERO Y LA VALIDACION DEL   *
003600*                  LIMITE NUNCA SE DISPARABA PARA LOS APORTES)   *
003700* 03/06/2024  JVCH TK-00992  SE ENVIA LA TABLA DE CATEGORIAS DE  *CHG00992
003800*                  SYSSET A FZP9TRN PARA QUE VALIDE LA CATEGORIA *
003900*                  DE LA TRANSACCION DE AHORRO GENERADA          *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    FZP1GOL.
004300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
004500 DATE-WRITTEN.  12/05/1988.
004600 DATE-COMPILED.
004700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT GOALS     ASSIGN TO GOALS
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS FS-GOALS.
005700     SELECT GOALCONT  ASSIGN TO GOALCONT
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS IS FS-GOALCONT.
006000     SELECT TRANSACT  ASSIGN TO TRANSACT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS FS-TRANSACT.
006300*--------> TK-00991 - SEGUNDO HANDLE DE TRANSACT, SOLO PARA
006400*          RECONTAR LAS TRANSACCIONES DEL USUARIO SIN AFECTAR EL
006500*          MODO EXTEND DEL HANDLE PRINCIPAL
006600     SELECT TRANCNT   ASSIGN TO TRANSACT
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS FS-TRANCNT.
006900     SELECT SYSSET    ASSIGN TO SYSSET
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS FS-SYSSET.
007200 DATA DIVISION.
007300 FILE SECTION.
007400******************************************************************
007500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007600******************************************************************
007700*   MAESTRO DE METAS DE AHORRO, SOLO LECTURA
007800 FD  GOALS.
007900 01  REG-GOAL.
008000     COPY FZGOLREC.
008100*   HISTORICO DE APORTES, SE ESCRIBE AL FINAL (OPEN EXTEND)
008200 FD  GOALCONT.
008300 01  REG-GOALCONT.
008400     COPY FZGCNREC.
008500*   MAESTRO DE TRANSACCIONES, SE ESCRIBE AL FINAL (OPEN EXTEND)
008600 FD  TRANSACT.
008700 01  REG-TRANSACT.
008800     COPY FZTRNREC.
008900*   SEGUNDO HANDLE DE TRANSACT PARA EL RECONTEO POR USUARIO
009000 FD  TRANCNT.
009100 01  REG-TRANSACT-CNT.
009200     COPY FZTRNREC REPLACING REG-TRANSACT BY REG-TRANSACT-CNT
009300                    LEADING ==TRN-== BY ==TRC-==.
009400*   PARAMETROS DEL SISTEMA, UN SOLO REGISTRO (PUEDE NO EXISTIR)
009500 FD  SYSSET.
009600 01  REG-SYSSET.
009700     COPY FZSYSREC.
009800 WORKING-STORAGE SECTION.
009900******************************************************************
010000*                     VARIABLES FILE STATUS                      *
010100******************************************************************
010200 01  WKS-ARCHIVOS-STATUS.
010300     05  FS-GOALS                  PIC 9(02) VALUE ZEROES.
010400     05  FS-GOALCONT               PIC 9(02) VALUE ZEROES.
010500     05  FS-TRANSACT               PIC 9(02) VALUE ZEROES.
010600     05  FS-TRANCNT                PIC 9(02) VALUE ZEROES.
010700     05  FS-SYSSET                 PIC 9(02) VALUE ZEROES.
010800     05  FILLER                    PIC X(06).
010900******************************************************************
011000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011100******************************************************************
011200 01  WKS-CONTADORES.
011300     05  WKS-REG-LEIDOS            PIC 9(07) COMP VALUE ZEROES.
011400     05  WKS-METAS-COBRADAS        PIC 9(07) COMP VALUE ZEROES.
011500     05  WKS-SECUENCIA             PIC 9(02) COMP VALUE ZEROES.
011600 01  WKS-SWITCHES.
011700     05  WKS-FIN-GOALS             PIC X(01) VALUE 'N'.
011800         88  FIN-GOALS                     VALUE 'Y'.
011900     05  WKS-FIN-TRANCNT           PIC X(01) VALUE 'N'.
012000         88  FIN-TRANCNT                   VALUE 'Y'.
012100 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
012200 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
012300     05  WKS-FP-ANIO               PIC 9(04).
012400     05  WKS-FP-MES                PIC 9(02).
012500     05  WKS-FP-DIA                PIC 9(02).
012600 01  WKS-FECHA-PROCESO-EDIT.
012700     05  WKS-FPE-ANIO              PIC 9(04).
012800     05  FILLER                    PIC X(01) VALUE '-'.
012900     05  WKS-FPE-MES               PIC 9(02).
013000     05  FILLER                    PIC X(01) VALUE '-'.
013100     05  WKS-FPE-DIA               PIC 9(02).
013200*--------> AREA DE IDENTIFICADORES GENERADOS POR ESTE PROGRAMA,
013300*          FORMATO AAAAMMDD + SECUENCIAL DE 2 DIGITOS
013400 01  WKS-ID-GOALCONT.
013500     05  FILLER                    PIC X(02) VALUE 'GC'.
013600     05  WKS-IDG-FECHA             PIC 9(08).
013700     05  WKS-IDG-SEC               PIC 9(02).
013800 01  WKS-ID-TRANSACT.
013900     05  FILLER                    PIC X(02) VALUE 'SV'.
014000     05  WKS-IDT-FECHA             PIC 9(08).
014100     05  WKS-IDT-SEC               PIC 9(02).
014200*--------> AREA DE PARAMETROS PARA LA SUBRUTINA FZP9TRN; EL LIMITE
014300*          SE TOMA DE SYSSET EN LA APERTURA (RUTINA 110)
014400 01  WKS-PARAMETROS-TRN.
014500     05  WKS-USER-CURRENCY         PIC X(03) VALUE SPACES.
014600     05  WKS-TOTAL-TRN-LIMIT       PIC 9(06) COMP VALUE ZEROES.
014700     05  WKS-SYSSET-LEIDO          PIC X(01) VALUE 'N'.
014800     05  WKS-TRN-COUNT-USUARIO     PIC 9(06) COMP VALUE ZEROES.
014900     05  WKS-TRN-RECHAZADA         PIC X(01) VALUE 'N'.
015000         88  TRN-FUE-RECHAZADA             VALUE 'Y'.
015100     05  WKS-REFRESCAR-PRESUPUESTO PIC X(01) VALUE 'N'.
015200     05  WKS-CATEGORIA-VALIDA      PIC X(20) OCCURS 20 TIMES
015300                                   INDEXED BY WKS-CAT-IX.
015400******************************************************************
015500 PROCEDURE DIVISION.
015600******************************************************************
015700*               S E C C I O N    P R I N C I P A L
015800******************************************************************
015900 000-MAIN SECTION.
016000     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
016100     PERFORM 110-LEE-PARAMETROS-SISTEMA
016200        THRU 110-LEE-PARAMETROS-SISTEMA-E
016300     PERFORM 200-PROCESA-METAS THRU 200-PROCESA-METAS-E
016400     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
016500     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
016600     STOP RUN.
016700 000-MAIN-E. EXIT.
016800
016900 100-APERTURA-ARCHIVOS SECTION.
017000     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
017100     MOVE WKS-FP-ANIO TO WKS-FPE-ANIO
017200     MOVE WKS-FP-MES  TO WKS-FPE-MES
017300     MOVE WKS-FP-DIA  TO WKS-FPE-DIA
017400     MOVE WKS-FECHA-PROCESO TO WKS-IDG-FECHA WKS-IDT-FECHA
017500     OPEN INPUT  GOALS
017600     OPEN EXTEND GOALCONT
017700     OPEN EXTEND TRANSACT
017800     IF FS-GOALS NOT = 0 OR FS-GOALCONT NOT = 0
017900                       OR FS-TRANSACT NOT = 0
018000        DISPLAY '================================================'
018100                UPON CONSOLE
018200        DISPLAY '   FZP1GOL - ERROR AL ABRIR ARCHIVOS DE TRABAJO '
018300                UPON CONSOLE
018400        DISPLAY ' FS-GOALS: (' FS-GOALS ') FS-GOALCONT: ('
018500                FS-GOALCONT ') FS-TRANSACT: (' FS-TRANSACT ')'
018600                UPON CONSOLE
018700        DISPLAY '================================================'
018800                UPON CONSOLE
018900        MOVE 91 TO RETURN-CODE
019000        STOP RUN
019100     END-IF.
019200 100-APERTURA-ARCHIVOS-E. EXIT.
019300
019400*--------> SYSSET ES UN ARCHIVO DE UN SOLO REGISTRO; SI NO EXISTE
019500*          O VIENE VACIO, FZP9TRN APLICA LOS DEFECTOS DEL SISTEMA
019600 110-LEE-PARAMETROS-SISTEMA SECTION.
019700     OPEN INPUT SYSSET
019800     IF FS-SYSSET NOT = 0
019900        MOVE 'N' TO WKS-SYSSET-LEIDO
020000        MOVE SPACES TO WKS-CATEGORIA-VALIDA
020100     ELSE
020200        READ SYSSET INTO REG-SYSSET
020300             AT END
020400                  MOVE 'N' TO WKS-SYSSET-LEIDO
020500                  MOVE SPACES TO WKS-CATEGORIA-VALIDA
020600             NOT AT END
020700                  MOVE 'Y' TO WKS-SYSSET-LEIDO
020800                  MOVE SYS-TOTAL-TRN-LIMIT TO WKS-TOTAL-TRN-LIMIT
020900                  MOVE SYS-CATEGORY TO WKS-CATEGORIA-VALIDA
021000        END-READ
021100        CLOSE SYSSET
021200     END-IF.
021300 110-LEE-PARAMETROS-SISTEMA-E. EXIT.
021400
021500*--------> CICLO PRINCIPAL DE LECTURA SECUENCIAL DEL MAESTRO
021600 200-PROCESA-METAS SECTION.
021700     PERFORM 210-LEE-GOALS THRU 210-LEE-GOALS-E
021800     PERFORM 220-EVALUA-META THRU 220-EVALUA-META-E
021900        UNTIL FIN-GOALS.
022000 200-PROCESA-METAS-E. EXIT.
022100
022200 210-LEE-GOALS SECTION.
022300     READ GOALS
022400          AT END SET FIN-GOALS TO TRUE
022500     END-READ
022600     IF NOT FIN-GOALS
022700        ADD 1 TO WKS-REG-LEIDOS
022800     END-IF.
022900 210-LEE-GOALS-E. EXIT.
023000
023100*--------> SOLO SE COBRAN LAS METAS CON AUTOCOBRO ACTIVO CUYO
023200*          DIA DE COBRO COINCIDE CON EL DIA DE LA FECHA DE
023300*          PROCESO (REGLA DE NEGOCIO)
023400 220-EVALUA-META SECTION.
023500     IF GOL-AUTOCOBRO-SI AND GOL-COLLECT-DAY = WKS-FP-DIA
023600        ADD 1 TO WKS-SECUENCIA
023700        IF WKS-SECUENCIA > 99
023800           MOVE 1 TO WKS-SECUENCIA
023900        END-IF
024000        PERFORM 300-ESCRIBE-APORTE THRU 300-ESCRIBE-APORTE-E
024100        PERFORM 400-ESCRIBE-TRANSACCION-AHORRO
024200           THRU 400-ESCRIBE-TRANSACCION-AHORRO-E
024300        ADD 1 TO WKS-METAS-COBRADAS
024400     END-IF
024500     PERFORM 210-LEE-GOALS THRU 210-LEE-GOALS-E.
024600 220-EVALUA-META-E. EXIT.
024700
024800*--------> REGISTRA EL APORTE EN EL HISTORICO GOALCONT
024900 300-ESCRIBE-APORTE SECTION.
025000     MOVE WKS-SECUENCIA            TO WKS-IDG-SEC
025100     MOVE SPACES                   TO REG-GOALCONT
025200     MOVE WKS-ID-GOALCONT          TO GCN-ID
025300     MOVE GOL-ID                   TO GCN-GOAL-ID
025400     MOVE GOL-USER-ID              TO GCN-USER-ID
025500     MOVE GOL-MONTHLY-COMMIT       TO GCN-AMOUNT
025600     MOVE WKS-FECHA-PROCESO-EDIT   TO GCN-DATE
025700     WRITE REG-GOALCONT
025800     IF FS-GOALCONT NOT = 0
025900        DISPLAY 'FZP1GOL - ERROR AL ESCRIBIR APORTE, STATUS: '
026000                FS-GOALCONT ' GOL-ID: ' GOL-ID UPON CONSOLE
026100     END-IF.
026200 300-ESCRIBE-APORTE-E. EXIT.
026300
026400*--------> GENERA LA TRANSACCION DE AHORRO CORRESPONDIENTE AL
026500*          APORTE, SIEMPRE EN MONEDA LKR (REGLA DE NEGOCIO)
026600 400-ESCRIBE-TRANSACCION-AHORRO SECTION.
026700     MOVE WKS-SECUENCIA            TO WKS-IDT-SEC
026800     MOVE SPACES                   TO REG-TRANSACT
026900     MOVE WKS-ID-TRANSACT          TO TRN-ID
027000     MOVE GOL-USER-ID              TO TRN-USER-ID
027100     MOVE 'Savings '               TO TRN-TYPE
027200     MOVE 'Goal Contribution'      TO TRN-CATEGORY
027300     MOVE 'Self'                   TO TRN-BENEFICIARY
027400     STRING 'Auto-collection for ' DELIMITED BY SIZE
027500            GOL-NAME               DELIMITED BY SIZE
027600       INTO TRN-DESCRIPTION
027700     END-STRING
027800     MOVE GOL-MONTHLY-COMMIT       TO TRN-AMOUNT
027900     MOVE 'LKR'                    TO TRN-CURRENCY
028000     MOVE 'N'                      TO TRN-IS-RECURRING
028100     MOVE 'N'                      TO TRN-NOTIFY
028200     MOVE WKS-FECHA-PROCESO-EDIT   TO TRN-DATE
028300     MOVE WKS-FECHA-PROCESO-EDIT   TO TRN-LAST-UPDATED
028400
028500     MOVE 'LKR'                    TO WKS-USER-CURRENCY
028600     PERFORM 320-CUENTA-TRANSACCIONES-USUARIO
028700        THRU 320-CUENTA-TRANSACCIONES-USUARIO-E
028800     CALL 'FZP9TRN' USING WKS-PARAMETROS-TRN, REG-TRANSACT
028900
029000     IF TRN-FUE-RECHAZADA
029100        DISPLAY 'FZP1GOL - TRANSACCION DE AHORRO RECHAZADA, '
029200                'VALIDACION FZP9TRN, USUARIO: ' TRN-USER-ID
029300                UPON CONSOLE
029400     ELSE
029500        WRITE REG-TRANSACT
029600        IF FS-TRANSACT NOT = 0
029700           DISPLAY 'FZP1GOL - ERROR AL ESCRIBIR TRANSACCION '
029800                   'DE AHORRO, STATUS: ' FS-TRANSACT
029900                   UPON CONSOLE
030000        END-IF
030100     END-IF.
030200 400-ESCRIBE-TRANSACCION-AHORRO-E. EXIT.
030300
030400*--------> TK-00991 - RELEE TRANSACT.DAT DESDE EL PRINCIPIO POR UN
030500*          SEGUNDO HANDLE (TRANCNT) PARA CONTAR LAS TRANSACCIONES
030600*          QUE YA TIENE EL USUARIO, SIN AFECTAR EL HANDLE
030700*          PRINCIPAL
030800 320-CUENTA-TRANSACCIONES-USUARIO SECTION.
030900     MOVE ZEROES TO WKS-TRN-COUNT-USUARIO
031000     MOVE 'N' TO WKS-FIN-TRANCNT
031100     OPEN INPUT TRANCNT
031200     PERFORM 321-LEE-TRANCNT THRU 321-LEE-TRANCNT-E
031300     PERFORM 322-CUENTA-SI-APLICA THRU 322-CUENTA-SI-APLICA-E
031400        UNTIL FIN-TRANCNT
031500     CLOSE TRANCNT.
031600 320-CUENTA-TRANSACCIONES-USUARIO-E. EXIT.
031700
031800 321-LEE-TRANCNT SECTION.
031900     READ TRANCNT INTO REG-TRANSACT-CNT
032000          AT END SET FIN-TRANCNT TO TRUE
032100     END-READ.
032200 321-LEE-TRANCNT-E. EXIT.
032300
032400 322-CUENTA-SI-APLICA SECTION.
032500     IF TRC-USER-ID = TRN-USER-ID
032600        ADD 1 TO WKS-TRN-COUNT-USUARIO
032700     END-IF
032800     PERFORM 321-LEE-TRANCNT THRU 321-LEE-TRANCNT-E.
032900 322-CUENTA-SI-APLICA-E. EXIT.
033000
033100 900-ESTADISTICAS SECTION.
033200     DISPLAY '******************************************'
033300             UPON CONSOLE
033400     DISPLAY 'FZP1GOL - METAS LEIDAS                      : '
033500             WKS-REG-LEIDOS UPON CONSOLE
033600     DISPLAY 'FZP1GOL - METAS COBRADAS EN ESTA CORRIDA    : '
033700             WKS-METAS-COBRADAS UPON CONSOLE
033800     DISPLAY '******************************************'
033900             UPON CONSOLE.
034000 900-ESTADISTICAS-E. EXIT.
034100
034200 950-CIERRA-ARCHIVOS SECTION.
034300     CLOSE GOALS GOALCONT TRANSACT.
034400 950-CIERRA-ARCHIVOS-E. EXIT.
