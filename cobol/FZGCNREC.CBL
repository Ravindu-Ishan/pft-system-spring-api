000100******************************************************************
000200* COPYBOOK    : FZGCNREC                                         *
000300* APLICACION  : FINANZAS PERSONALES                              *
000400* DESCRIPCION : LAYOUT DEL HISTORICO DE APORTES A METAS          *
000500*             : (GOALCONT), UN REGISTRO POR APORTE, ACUMULADO EN *
000600*             : FORMA SECUENCIAL POR GOL-ID                      *
000700* ARCHIVOS    : GOALCONT=A (ENTRADA Y SALIDA, SE ESCRIBE AL      *
000800*             : FINAL DEL ARCHIVO, LINE SEQUENTIAL)              *
000900******************************************************************
001000*   H I S T O R I A L   D E   C A M B I O S   D E L   L A Y O U T
001100* 11/09/2012  PEDR TK-01102  ALTA INICIAL DEL LAYOUT             *CHG01102
001200******************************************************************
001300 01  REG-GOALCONT.
001400     05  GCN-ID                    PIC X(12).
001500     05  GCN-GOAL-ID               PIC X(12).
001600     05  GCN-USER-ID               PIC X(12).
001700     05  GCN-AMOUNT                PIC S9(9)V99.
001800     05  GCN-DATE                  PIC X(10).
001900     05  GCN-FECHA-R REDEFINES GCN-DATE.
002000         10  GCN-FEC-ANIO          PIC 9(04).
002100         10  FILLER                PIC X(01).
002200         10  GCN-FEC-MES           PIC 9(02).
002300         10  FILLER                PIC X(01).
002400         10  GCN-FEC-DIA           PIC 9(02).
002500     05  FILLER                    PIC X(03).
