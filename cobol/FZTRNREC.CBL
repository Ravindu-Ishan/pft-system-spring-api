000100******************************************************************
000200* COPYBOOK    : FZTRNREC                                         *
000300* APLICACION  : FINANZAS PERSONALES                              *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE TRANSACCIONES (TRANSACT)   *
000500*             : UN REGISTRO POR MOVIMIENTO, INCLUYE LA PLANTILLA *
000600*             : DE TRANSACCIONES RECURRENTES (IS-RECURRING = Y)  *
000700* ARCHIVOS    : TRANSACT=A/C (ENTRADA Y SALIDA, LINE SEQUENTIAL) *
000800******************************************************************
000900*   H I S T O R I A L   D E   C A M B I O S   D E L   L A Y O U T
001000* 14/03/1998  EDR  TK-00114  ALTA INICIAL DEL LAYOUT, 4 DIGITOS  *CHG00114
001100*                  DE ANIO (PROYECTO AMPLIACION Y2K)             *
001200* 22/11/2001  JCM  TK-00341  SE AGREGAN CAMPOS DE RECURRENCIA    *CHG00341
001300* 09/06/2009  PEDR TK-00872  SE AGREGA TRN-NOTIFY PARA EL MODULO *CHG00872
001400*                  DE NOTIFICACIONES                             *
001500******************************************************************
001600 01  REG-TRANSACT.
001700     05  TRN-ID                    PIC X(12).
001800     05  TRN-USER-ID               PIC X(12).
001900     05  TRN-TYPE                  PIC X(08).
002000         88  TRN-TIPO-GASTO                 VALUE 'Expense '.
002100         88  TRN-TIPO-INGRESO               VALUE 'Income  '.
002200         88  TRN-TIPO-AHORRO                VALUE 'Savings '.
002300     05  TRN-CATEGORY              PIC X(20).
002400     05  TRN-TAGS.
002500         10  TRN-TAG                OCCURS 4 TIMES
002600                                     PIC X(10).
002700     05  TRN-BENEFICIARY           PIC X(30).
002800     05  TRN-DESCRIPTION           PIC X(40).
002900     05  TRN-AMOUNT                PIC S9(9)V99.
003000     05  TRN-CURRENCY              PIC X(03).
003100     05  TRN-IS-RECURRING          PIC X(01).
003200         88  TRN-ES-RECURRENTE              VALUE 'Y'.
003300         88  TRN-NO-RECURRENTE              VALUE 'N'.
003400     05  TRN-RECUR-PATTERN         PIC X(08).
003500         88  TRN-PATRON-DIARIO              VALUE 'Daily   '.
003600         88  TRN-PATRON-SEMANAL             VALUE 'Weekly  '.
003700         88  TRN-PATRON-MENSUAL             VALUE 'Monthly '.
003800     05  TRN-RECUR-START           PIC X(10).
003900     05  TRN-RECUR-END             PIC X(10).
004000     05  TRN-RECUR-EXEC-DAY        PIC 9(02).
004100     05  TRN-RECUR-NEXT-DATE       PIC X(10).
004200     05  TRN-RECUR-FECHA-R REDEFINES TRN-RECUR-NEXT-DATE.
004300         10  TRN-RNX-ANIO          PIC 9(04).
004400         10  FILLER                PIC X(01).
004500         10  TRN-RNX-MES           PIC 9(02).
004600         10  FILLER                PIC X(01).
004700         10  TRN-RNX-DIA           PIC 9(02).
004800     05  TRN-NOTIFY                PIC X(01).
004900         88  TRN-AVISA                      VALUE 'Y'.
005000     05  TRN-DATE                  PIC X(10).
005100     05  TRN-FECHA-R REDEFINES TRN-DATE.
005200         10  TRN-FEC-ANIO          PIC 9(04).
005300         10  FILLER                PIC X(01).
005400         10  TRN-FEC-MES           PIC 9(02).
005500         10  FILLER                PIC X(01).
005600         10  TRN-FEC-DIA           PIC 9(02).
005700     05  TRN-LAST-UPDATED          PIC X(10).
005800     05  FILLER                    PIC X(17).
