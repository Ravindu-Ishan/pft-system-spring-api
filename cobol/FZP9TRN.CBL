000100******************************************************************
000200* FECHA       : 18/09/1990                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZP9TRN                                         *
000600* TIPO        : BATCH (SUBRUTINA, CALLED)                       *
000700* DESCRIPCION : RUTINA COMPARTIDA DE ALTA DE TRANSACCIONES.     *
000800*             : VALIDA EL LIMITE DE TRANSACCIONES POR USUARIO,  *
000900*             : EL TIPO, EL MONTO, LA MONEDA Y LA CATEGORIA,    *
001000*             : SUSTITUYE LA MONEDA EN BLANCO POR LA MONEDA POR *
001100*             : DEFECTO DEL USUARIO Y AVISA SI PROCEDE REFRESCAR*
001200*             : EL PRESUPUESTO (TRN-TYPE = EXPENSE).            *
001300*             : ES INVOCADA DESDE FZP1REC Y FZP1GOL AL MOMENTO  *
001400*             : DE ESCRIBIR UNA TRANSACCION NUEVA.               *
001500* ARCHIVOS    : NO APLICA (SUBRUTINA SIN E/S PROPIA)             *
001600* PROGRAMA(S) : LLAMADO POR FZP1REC, FZP1GOL                     *
001700******************************************************************
001800*   H I S T O R I A L   D E   C A M B I O S
001900* 18/09/1990  PEDR TK-00085  ALTA INICIAL DE LA SUBRUTINA, SE    *CHG00085
002000*                  EXTRAE DE LA LOGICA COMUN DE ALTA DE          *
002100*                  TRANSACCIONES PARA EVITAR DUPLICAR CODIGO     *
002200*                  ENTRE EL PROCESADOR DE RECURRENTES Y EL DE    *
002300*                  METAS                                         *
002400* 21/01/1999  EDR  TK-00134  AMPLIACION Y2K - FECHAS A 4 DIGITOS *CHG00134
002500*                  DE ANIO EN EL CALCULO DE LIMITES              *
002600* 14/11/2023  PEDR TK-00901  SE AGREGA EL DEFECTO DE PARAMETROS  *CHG00901
002700*                  DEL SISTEMA CUANDO SYSSET NO TIENE REGISTRO   *
002800* 02/02/2024  JVCH TK-00944  CORRECCION MENOR, EL LIMITE DE      *CHG00944
002900*                  TRANSACCIONES SE COMPARABA CON >= EN LUGAR DE *
003000*                  >                                             *
003100* 30/05/2024  JVCH TK-00988  SE AGREGA VALIDACION DE TIPO, MONTO,*CHG00988
003200*                  MONEDA Y CATEGORIA DE LA TRANSACCION. ANTES   *
003300*                  SOLO SE VALIDABA EL LIMITE Y LA MONEDA EN     *
003400*                  BLANCO, EL RESTO QUEDABA A CRITERIO DE LA     *
003500*                  APLICACION QUE INVOCA ESTA RUTINA             *
003600* 03/06/2024  JVCH TK-00989  LOS PROGRAMAS INVOCANTES AHORA      *CHG00989
003700*                  ENVIAN EL CONTEO REAL DE TRANSACCIONES DEL    *
003800*                  USUARIO EN LK-TRN-COUNT-USUARIO (ANTES SIEMPRE*
003900*                  LLEGABA EN CERO Y LA VALIDACION DEL LIMITE    *
004000*                  NUNCA SE DISPARABA)                           *
004100******************************************************************
004200 IDENTIFICATION DIVISION.
004300 PROGRAM-ID.    FZP9TRN.
004400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
004600 DATE-WRITTEN.  18/09/1990.
004700 DATE-COMPILED.
004800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500******************************************************************
005600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
005700******************************************************************
005800 01  WKS-AREA-TRABAJO-TRN.
005900     05  WKS-LIMITE-EXCEDIDO       PIC X(01) VALUE 'N'.
006000         88  WKS-TRN-RECHAZADA             VALUE 'Y'.
006100     05  WKS-CONTADOR-WORK         PIC 9(06) COMP VALUE ZEROES.
006200     05  WKS-CATEGORIA-ENCONTRADA  PIC X(01) VALUE 'N'.
006300         88  CATEGORIA-ENCONTRADA          VALUE 'Y'.
006400     05  FILLER                    PIC X(12).
006500 01  TABLA-LIMITES-DEFECTO.
006600     05  FILLER        PIC X(12) VALUE '001000000100'.
006700 01  LIM-DEFECTO-R REDEFINES TABLA-LIMITES-DEFECTO.
006800     05  DEF-LIMITE-TOTAL          PIC 9(06).
006900     05  DEF-LIMITE-RECURRENTE     PIC 9(06).
007000******************************************************************
007100 LINKAGE SECTION.
007200 01  LK-PARAMETROS-TRN.
007300     05  LK-USER-CURRENCY          PIC X(03).
007400     05  LK-TOTAL-TRN-LIMIT        PIC 9(06) COMP.
007500     05  LK-SYSSET-LEIDO           PIC X(01).
007600         88  LK-SYSSET-OK                   VALUE 'Y'.
007700     05  LK-TRN-COUNT-USUARIO      PIC 9(06) COMP.
007800     05  LK-TRN-RECHAZADA          PIC X(01).
007900         88  LK-FUE-RECHAZADA              VALUE 'Y'.
008000     05  LK-REFRESCAR-PRESUPUESTO  PIC X(01).
008100         88  LK-DEBE-REFRESCAR             VALUE 'Y'.
008200     05  LK-CATEGORIA-VALIDA       PIC X(20) OCCURS 20 TIMES
008300                                   INDEXED BY LK-CAT-IX.
008400 01  LK-REGISTRO-TRANSACT.
008500     COPY FZTRNREC.
008600******************************************************************
008700 PROCEDURE DIVISION USING LK-PARAMETROS-TRN, LK-REGISTRO-TRANSACT.
008800******************************************************************
008900 000-MAIN SECTION.
009000     MOVE 'N'                     TO LK-TRN-RECHAZADA
009100     MOVE 'N'                     TO LK-REFRESCAR-PRESUPUESTO
009200     PERFORM 100-APLICA-DEFECTOS-SISTEMA
009300        THRU 100-APLICA-DEFECTOS-SISTEMA-E
009400     PERFORM 200-VALIDA-LIMITE-TRANSACCIONES
009500        THRU 200-VALIDA-LIMITE-TRANSACCIONES-E
009600     IF NOT LK-FUE-RECHAZADA
009700        PERFORM 300-SUSTITUYE-MONEDA THRU 300-SUSTITUYE-MONEDA-E
009800        PERFORM 350-VALIDA-DATOS-TRANSACCION
009900           THRU 350-VALIDA-DATOS-TRANSACCION-E
010000     END-IF
010100     IF NOT LK-FUE-RECHAZADA
010200        PERFORM 400-MARCA-REFRESCO-PRESUPUESTO
010300           THRU 400-MARCA-REFRESCO-PRESUPUESTO-E
010400     END-IF
010500     GOBACK.
010600 000-MAIN-E. EXIT.
010700
010800*--------> SI SYSSET NO TENIA REGISTRO, EL PROGRAMA INVOCANTE
010900*          DEJA LK-SYSSET-LEIDO EN 'N' Y LK-TOTAL-TRN-LIMIT EN
011000*          CERO; AQUI SE APLICAN LOS DEFECTOS DEL SISTEMA
011100 100-APLICA-DEFECTOS-SISTEMA SECTION.
011200     IF NOT LK-SYSSET-OK
011300        MOVE DEF-LIMITE-TOTAL      TO LK-TOTAL-TRN-LIMIT
011400     END-IF
011500     IF LK-TOTAL-TRN-LIMIT = ZEROES
011600        MOVE DEF-LIMITE-TOTAL      TO LK-TOTAL-TRN-LIMIT
011700     END-IF.
011800 100-APLICA-DEFECTOS-SISTEMA-E. EXIT.
011900
012000*--------> TK-00989 - EL CONTEO LLEGA YA CALCULADO POR EL PROGRAMA
012100*          INVOCANTE (RELEE TRANSACT.DAT ANTES DE LLAMAR A ESTA
012200*          RUTINA), AQUI SOLO SE COMPARA CONTRA EL LIMITE VIGENTE
012300 200-VALIDA-LIMITE-TRANSACCIONES SECTION.
012400     IF LK-TRN-COUNT-USUARIO >= LK-TOTAL-TRN-LIMIT
012500        MOVE 'Y'  TO LK-TRN-RECHAZADA
012600        DISPLAY 'FZP9TRN - LIMITE DE TRANSACCIONES ALCANZADO '
012700                'USUARIO: ' TRN-USER-ID UPON CONSOLE
012800     END-IF.
012900 200-VALIDA-LIMITE-TRANSACCIONES-E. EXIT.
013000
013100 300-SUSTITUYE-MONEDA SECTION.
013200     IF TRN-CURRENCY = SPACES OR LOW-VALUES
013300        MOVE LK-USER-CURRENCY      TO TRN-CURRENCY
013400     END-IF.
013500 300-SUSTITUYE-MONEDA-E. EXIT.
013600
013700*--------> TK-00988 - VALIDACIONES DE ALTA QUE ANTES QUEDABAN A
013800*          CRITERIO DE CADA PROGRAMA INVOCANTE, SE CENTRALIZAN
013900*          AQUI PARA QUE NO SE OMITAN DESDE NINGUN PUNTO DE ALTA
014000 350-VALIDA-DATOS-TRANSACCION SECTION.
014100     IF NOT (TRN-TIPO-GASTO OR TRN-TIPO-INGRESO
014200             OR TRN-TIPO-AHORRO)
014300        MOVE 'Y'  TO LK-TRN-RECHAZADA
014400        DISPLAY 'FZP9TRN - TIPO INVALIDO USUARIO: '
014500                TRN-USER-ID UPON CONSOLE
014600     END-IF
014700     IF NOT LK-FUE-RECHAZADA
014800        IF TRN-AMOUNT NOT > ZEROES
014900           MOVE 'Y'  TO LK-TRN-RECHAZADA
015000           DISPLAY 'FZP9TRN - MONTO INVALIDO USUARIO: '
015100                   TRN-USER-ID UPON CONSOLE
015200        END-IF
015300     END-IF
015400     IF NOT LK-FUE-RECHAZADA
015500        IF TRN-CURRENCY = SPACES OR LOW-VALUES
015600           MOVE 'Y'  TO LK-TRN-RECHAZADA
015700           DISPLAY 'FZP9TRN - MONEDA INVALIDA USUARIO: '
015800                   TRN-USER-ID UPON CONSOLE
015900        END-IF
016000     END-IF
016100     IF NOT LK-FUE-RECHAZADA
016200        PERFORM 360-VALIDA-CATEGORIA THRU 360-VALIDA-CATEGORIA-E
016300     END-IF.
016400 350-VALIDA-DATOS-TRANSACCION-E. EXIT.
016500
016600*--------> TK-00988 - LA CATEGORIA DEBE EXISTIR EN LA TABLA DE
016700*          CATEGORIAS DEL SISTEMA (SYS-CATEGORY EN FZSYSREC) QUE
016800*          EL PROGRAMA INVOCANTE COPIA A LK-CATEGORIA-VALIDA
016900 360-VALIDA-CATEGORIA SECTION.
017000     MOVE 'N'  TO WKS-CATEGORIA-ENCONTRADA
017100     SET LK-CAT-IX TO 1
017200     SEARCH LK-CATEGORIA-VALIDA
017300         AT END
017400            MOVE 'N'  TO WKS-CATEGORIA-ENCONTRADA
017500         WHEN LK-CATEGORIA-VALIDA (LK-CAT-IX) = TRN-CATEGORY
017600            MOVE 'Y'  TO WKS-CATEGORIA-ENCONTRADA
017700     END-SEARCH
017800     IF NOT CATEGORIA-ENCONTRADA
017900        MOVE 'Y'  TO LK-TRN-RECHAZADA
018000        DISPLAY 'FZP9TRN - CATEGORIA INVALIDA USUARIO: '
018100                TRN-USER-ID UPON CONSOLE
018200     END-IF.
018300 360-VALIDA-CATEGORIA-E. EXIT.
018400
018500*--------> COMPARACION SIN DISTINGUIR MAYUSCULAS/MINUSCULAS,
018600*          TAL COMO LO EXIGE LA REGLA DE NEGOCIO DEL ORIGEN
018700 400-MARCA-REFRESCO-PRESUPUESTO SECTION.
018800     IF TRN-TYPE = 'Expense ' OR 'expense ' OR 'EXPENSE '
018900        MOVE 'Y'  TO LK-REFRESCAR-PRESUPUESTO
019000     END-IF.
019100 400-MARCA-REFRESCO-PRESUPUESTO-E. EXIT.
