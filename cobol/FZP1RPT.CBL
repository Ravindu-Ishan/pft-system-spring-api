000100******************************************************************
000200* FECHA       : 07/06/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZP1RPT                                         *
000600* TIPO        : BATCH (REPORT WRITER)                            *
000700* DESCRIPCION : LEE LOS PARAMETROS DE REPORTE DESDE SYSIN (TIPO  *
000800*             : DE REPORTE, RANGO DE FECHAS, CATEGORIA, ETIQUETA *
000900*             : Y USUARIO), RECORRE EL MAESTRO DE TRANSACCIONES  *
001000*             : SELECCIONANDO LAS QUE CUMPLEN LOS FILTROS, Y     *
001100*             : GENERA EL REPORTE MENSUAL CON EL DETALLE Y EL    *
001200*             : RESUMEN DE INGRESOS, GASTOS Y AHORROS            *
001300* ARCHIVOS    : TRANSACT=C, REPORT=A (REPORT WRITER)             *
001400* ACCION (ES) : A=ALTA                                           *
001500* PROGRAMA(S) : NO APLICA                                        *
001600******************************************************************
001700*   H I S T O R I A L   D E   C A M B I O S
001800* 07/06/1993  PEDR TK-00119  ALTA INICIAL DEL REPORTE MENSUAL,   *CHG00119
001900*                  SE ARMA CON REPORT WRITER SIGUIENDO EL        *
002000*                  ESTANDAR DE REPORTES DEL DEPARTAMENTO         *
002100* 11/03/1996  PEDR TK-00147  SE AGREGA EL SALDO NETO Y EL SALDO  *CHG00147
002200*                  DESPUES DE AHORRO AL PIE DEL REPORTE          *
002300* 26/01/1999  EDR  TK-00140  AMPLIACION Y2K - EL RANGO DE FECHAS *CHG00140
002400*                  DE SYSIN Y LA COMPARACION CONTRA TRN-DATE SE  *
002500*                  AMPLIAN A ANIO DE 4 DIGITOS                   *
002600* 03/11/2023  PEDR TK-00890  SE REESTRUCTURA EL PROGRAMA PARA    *CHG00890
002700*                  LEER LOS FILTROS COMPLETOS DESDE SYSIN        *
002800* 08/01/2024  PEDR TK-00920  SE AGREGA EL FILTRO POR CATEGORIA Y *CHG00920
002900*                  POR ETIQUETA                                  *
003000* 15/04/2024  JVCH TK-00965  SE AGREGA EL PROMEDIO DE GASTO      *CHG00965
003100*                  DIARIO Y LA MAYOR TRANSACCION DE GASTO E      *
003200*                  INGRESO AL RESUMEN FINAL DEL REPORTE          *
003300* 07/06/2024  JVCH TK-00997  SE ESTANDARIZAN LOS PERFORM A LA    *CHG00997
003400*                  FORMA PERFORM...THRU...-E DEL RESTO DEL       *
003500*                  SISTEMA, SIN CAMBIOS DE LOGICA                *
003600* 10/06/2024  JVCH TK-00998  SE AGREGA EL PERIODO (FECHA INICIAL *CHG00998
003700*                  Y FINAL) AL ENCABEZADO DEL REPORTE, QUE SOLO  *
003800*                  MOSTRABA USUARIO Y TIPO DE REPORTE            *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    FZP1RPT.
004200 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
004400 DATE-WRITTEN.  07/06/1993.
004500 DATE-COMPILED.
004600 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TRANSACT  ASSIGN TO TRANSACT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS IS FS-TRANSACT.
005600     SELECT REPORT    ASSIGN TO REPORT
005700            FILE STATUS IS FS-REPORT.
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  TRANSACT.
006100 01  REG-TRANSACT.
006200     COPY FZTRNREC.
006300 FD  REPORT
006400     REPORT IS REPORTE-MENSUAL.
006500 WORKING-STORAGE SECTION.
006600******************************************************************
006700*                     VARIABLES FILE STATUS                      *
006800******************************************************************
006900 01  WKS-ARCHIVOS-STATUS.
007000     05  FS-TRANSACT               PIC 9(02) VALUE ZEROES.
007100     05  FS-REPORT                 PIC 9(02) VALUE ZEROES.
007200     05  FILLER                    PIC X(06) VALUE SPACES.
007300******************************************************************
007400*                 PARAMETROS DE REPORTE (SYSIN)                  *
007500******************************************************************
007600 01  WKS-PARAMETROS-ENTRADA.
007700     05  WKS-PARM-TIPO-REPORTE     PIC X(11).
007800         88  PARM-EXPENDITURE              VALUE 'EXPENDITURE'.
007900         88  PARM-INCOME                   VALUE 'INCOME     '.
008000         88  PARM-SAVINGS                  VALUE 'SAVINGS    '.
008100         88  PARM-CASHFLOW                 VALUE 'CASHFLOW   '.
008200     05  WKS-PARM-USER-ID          PIC X(12).
008300     05  WKS-PARM-FECHA-INI        PIC 9(08).
008400     05  WKS-PARM-FECHA-FIN        PIC 9(08).
008500     05  WKS-PARM-CATEGORIA        PIC X(20).
008600     05  WKS-PARM-ETIQUETA         PIC X(10).
008700     05  FILLER                    PIC X(10) VALUE SPACES.
008800 01  WKS-FECHA-INI-R REDEFINES WKS-PARM-FECHA-INI.
008900     05  WKS-FI-ANIO               PIC 9(04).
009000     05  WKS-FI-MES                PIC 9(02).
009100     05  WKS-FI-DIA                PIC 9(02).
009200 01  WKS-FECHA-FIN-R REDEFINES WKS-PARM-FECHA-FIN.
009300     05  WKS-FF-ANIO               PIC 9(04).
009400     05  WKS-FF-MES                PIC 9(02).
009500     05  WKS-FF-DIA                PIC 9(02).
009600 01  WKS-TRN-FECHA-NUM             PIC 9(08) VALUE ZEROES.
009700*--------> FECHAS DEL PERIODO YA EDITADAS CON GUIONES, PARA EL
009800*          ENCABEZADO DEL REPORTE (PH)
009900 01  WKS-FI-ED.
010000     05  WKS-FI-ED-ANIO            PIC 9(04).
010100     05  FILLER                    PIC X(01) VALUE '-'.
010200     05  WKS-FI-ED-MES             PIC 9(02).
010300     05  FILLER                    PIC X(01) VALUE '-'.
010400     05  WKS-FI-ED-DIA             PIC 9(02).
010500 01  WKS-FF-ED.
010600     05  WKS-FF-ED-ANIO            PIC 9(04).
010700     05  FILLER                    PIC X(01) VALUE '-'.
010800     05  WKS-FF-ED-MES             PIC 9(02).
010900     05  FILLER                    PIC X(01) VALUE '-'.
011000     05  WKS-FF-ED-DIA             PIC 9(02).
011100******************************************************************
011200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011300******************************************************************
011400 01  WKS-SWITCHES.
011500     05  WKS-FIN-TRANSACT          PIC X(01) VALUE 'N'.
011600         88  FIN-TRANSACT                  VALUE 'Y'.
011700 01  WKS-CONTADORES.
011800     05  WKS-REG-LEIDOS            PIC 9(07) COMP VALUE ZEROES.
011900     05  WKS-REG-SELECCIONADOS     PIC 9(07) COMP VALUE ZEROES.
012000     05  FILLER                    PIC X(04) VALUE SPACES.
012100 01  WKS-ACUMULADORES.
012200     05  WKS-TOTAL-INGRESO         PIC S9(9)V99 COMP-3
012300                                    VALUE ZEROES.
012400     05  WKS-TOTAL-GASTO           PIC S9(9)V99 COMP-3
012500                                    VALUE ZEROES.
012600     05  WKS-TOTAL-AHORRO          PIC S9(9)V99 COMP-3
012700                                    VALUE ZEROES.
012800     05  WKS-SALDO-NETO            PIC S9(9)V99 COMP-3
012900                                    VALUE ZEROES.
013000     05  WKS-SALDO-POST-AHORRO     PIC S9(9)V99 COMP-3
013100                                    VALUE ZEROES.
013200     05  WKS-GASTO-PROMEDIO-DIA    PIC S9(9)V99 COMP-3
013300                                    VALUE ZEROES.
013400     05  FILLER                    PIC X(04) VALUE SPACES.
013500 01  WKS-MAYOR-GASTO.
013600     05  WKS-MG-MONTO              PIC S9(9)V99 COMP-3
013700                                    VALUE ZEROES.
013800     05  WKS-MG-CATEGORIA          PIC X(20) VALUE SPACES.
013900     05  WKS-MG-FECHA              PIC X(10) VALUE SPACES.
014000     05  FILLER                    PIC X(04) VALUE SPACES.
014100 01  WKS-MAYOR-INGRESO.
014200     05  WKS-MI-MONTO              PIC S9(9)V99 COMP-3
014300                                    VALUE ZEROES.
014400     05  WKS-MI-BENEFICIARIO       PIC X(30) VALUE SPACES.
014500     05  WKS-MI-FECHA              PIC X(10) VALUE SPACES.
014600     05  FILLER                    PIC X(04) VALUE SPACES.
014700*--------> TABLA DE FECHAS DE GASTO YA CONTADAS, PARA CALCULAR EL
014800*          PROMEDIO DIARIO SIN FUNCION INTRINSECA NI SORT
014900 01  WKS-FECHAS-GASTO-CANT         PIC 9(03) COMP VALUE ZEROES.
015000 01  WKS-TABLA-FECHAS-GASTO.
015100     05  WKS-FECHA-GASTO-TAB OCCURS 366 TIMES
015200                             INDEXED BY WKS-IX-FEC
015300                             PIC 9(08) VALUE ZEROES.
015400 01  WKS-FECHA-ENCONTRADA          PIC X(01) VALUE 'N'.
015500     88  FECHA-YA-CONTADA                  VALUE 'Y'.
015600 01  WKS-SUB-TAG                   PIC 9(01) COMP VALUE ZEROES.
015700 01  WKS-ETIQUETA-ENCONTRADA       PIC X(01) VALUE 'N'.
015800     88  ETIQUETA-COINCIDE                 VALUE 'Y'.
015900 01  WKS-TIPO-REPORTE-OK           PIC X(01) VALUE 'N'.
016000     88  CUMPLE-TIPO-REPORTE               VALUE 'Y'.
016100******************************************************************
016200*                  MAQUETACION REPORTE DE SALIDA                 *
016300******************************************************************
016400 REPORT SECTION.
016500 RD  REPORTE-MENSUAL
016600     LINE LIMIT IS 60
016700     HEADING 1
016800     FIRST DETAIL 8
016900     LAST DETAIL 52
017000     FOOTING 56.
017100******************************************************************
017200*                     MAQUETACION PAGE HEADER                    *
017300******************************************************************
017400 01  TYPE IS PH.
017500     02  LINE 1.
017600         03  COLUMN   1            PIC X(20) VALUE
017700             'FINANZAS PERSONALES'.
017800         03  COLUMN  30            PIC X(23) VALUE
017900             'REPORTE MENSUAL DE MOV.'.
018000         03  COLUMN  70            PIC X(06) VALUE 'PAGINA'.
018100         03  COLUMN  77            PIC Z(04)
018200                             SOURCE PAGE-COUNTER IN
018300                                    REPORTE-MENSUAL.
018400     02  LINE 2.
018500         03  COLUMN   1            PIC X(13) VALUE
018600             'USUARIO     :'.
018700         03  COLUMN  15            PIC X(12)
018800                             SOURCE WKS-PARM-USER-ID.
018900         03  COLUMN  30            PIC X(13) VALUE
019000             'TIPO REPORTE:'.
019100         03  COLUMN  44            PIC X(11)
019200                             SOURCE WKS-PARM-TIPO-REPORTE.
019300     02  LINE 3.
019400         03  COLUMN   1            PIC X(13) VALUE
019500             'PERIODO     :'.
019600         03  COLUMN  15            PIC X(10)
019700                             SOURCE WKS-FI-ED.
019800         03  COLUMN  26            PIC X(03) VALUE 'AL '.
019900         03  COLUMN  29            PIC X(10)
020000                             SOURCE WKS-FF-ED.
020100     02  LINE 4.
020200         03  COLUMN   1            PIC X(85) VALUE ALL '='.
020300     02  LINE 5.
020400         03  COLUMN   1            PIC X(11) VALUE 'FECHA'.
020500         03  COLUMN  13            PIC X(08) VALUE 'TIPO'.
020600         03  COLUMN  23            PIC X(20) VALUE 'CATEGORIA'.
020700         03  COLUMN  44            PIC X(16) VALUE
020800             'BENEFICIARIO'.
020900         03  COLUMN  72            PIC X(13) VALUE
021000             'MONTO MONEDA'.
021100     02  LINE 6.
021200         03  COLUMN   1            PIC X(85) VALUE ALL '='.
021300******************************************************************
021400*                     MAQUETACION LINEA DETALLE                  *
021500******************************************************************
021600 01  DETALLE-MOVIMIENTO TYPE IS DE.
021700     02  LINE PLUS 1.
021800         03  COLUMN   1            PIC X(10) SOURCE TRN-DATE.
021900         03  COLUMN  13            PIC X(08) SOURCE TRN-TYPE.
022000         03  COLUMN  23            PIC X(20) SOURCE TRN-CATEGORY.
022100         03  COLUMN  44            PIC X(28)
022200                                   SOURCE TRN-BENEFICIARY.
022300         03  COLUMN  72            PIC ZZZ,ZZZ,ZZ9.99-
022400                                   SOURCE TRN-AMOUNT.
022500         03  COLUMN  89            PIC X(03) SOURCE TRN-CURRENCY.
022600******************************************************************
022700*                 MAQUETACION RESUMEN (REPORT FOOTING)           *
022800******************************************************************
022900 01  TYPE IS RF.
023000     02  LINE PLUS 2.
023100         03  COLUMN   1            PIC X(33) VALUE ALL '-'.
023200     02  LINE PLUS 1.
023300         03  COLUMN   1            PIC X(30) VALUE
023400             '========  R E S U M E N  ======'.
023500     02  LINE PLUS 1.
023600         03  COLUMN   1            PIC X(25) VALUE
023700             'TOTAL INGRESOS          ='.
023800         03  COLUMN  27            PIC ZZZ,ZZZ,ZZ9.99-
023900                             SOURCE WKS-TOTAL-INGRESO.
024000     02  LINE PLUS 1.
024100         03  COLUMN   1            PIC X(25) VALUE
024200             'TOTAL GASTOS            ='.
024300         03  COLUMN  27            PIC ZZZ,ZZZ,ZZ9.99-
024400                             SOURCE WKS-TOTAL-GASTO.
024500     02  LINE PLUS 1.
024600         03  COLUMN   1            PIC X(25) VALUE
024700             'TOTAL AHORROS           ='.
024800         03  COLUMN  27            PIC ZZZ,ZZZ,ZZ9.99-
024900                             SOURCE WKS-TOTAL-AHORRO.
025000     02  LINE PLUS 1.
025100         03  COLUMN   1            PIC X(25) VALUE
025200             'SALDO NETO              ='.
025300         03  COLUMN  27            PIC ZZZ,ZZZ,ZZ9.99-
025400                             SOURCE WKS-SALDO-NETO.
025500     02  LINE PLUS 1.
025600         03  COLUMN   1            PIC X(25) VALUE
025700             'SALDO DESPUES DE AHORROS='.
025800         03  COLUMN  27            PIC ZZZ,ZZZ,ZZ9.99-
025900                             SOURCE WKS-SALDO-POST-AHORRO.
026000     02  LINE PLUS 1.
026100         03  COLUMN   1            PIC X(25) VALUE
026200             'PROMEDIO GASTO DIARIO   ='.
026300         03  COLUMN  27            PIC ZZZ,ZZZ,ZZ9.99-
026400                             SOURCE WKS-GASTO-PROMEDIO-DIA.
026500     02  LINE PLUS 2.
026600         03  COLUMN   1            PIC X(25) VALUE
026700             'MAYOR GASTO             ='.
026800         03  COLUMN  27            PIC ZZZ,ZZZ,ZZ9.99-
026900                             SOURCE WKS-MG-MONTO.
027000         03  COLUMN  45            PIC X(20)
027100                             SOURCE WKS-MG-CATEGORIA.
027200         03  COLUMN  66            PIC X(10)
027300                             SOURCE WKS-MG-FECHA.
027400     02  LINE PLUS 1.
027500         03  COLUMN   1            PIC X(25) VALUE
027600             'MAYOR INGRESO           ='.
027700         03  COLUMN  27            PIC ZZZ,ZZZ,ZZ9.99-
027800                             SOURCE WKS-MI-MONTO.
027900         03  COLUMN  45            PIC X(30)
028000                             SOURCE WKS-MI-BENEFICIARIO.
028100         03  COLUMN  76            PIC X(10)
028200                             SOURCE WKS-MI-FECHA.
028300     02  LINE PLUS 2.
028400         03  COLUMN   1            PIC X(29) VALUE
028500             'TOTAL REGISTROS SELECCIONADOS'.
028600         03  COLUMN  31            PIC ZZ,ZZ9
028700                             SOURCE WKS-REG-SELECCIONADOS.
028800******************************************************************
028900 PROCEDURE DIVISION.
029000 000-MAIN SECTION.
029100     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
029200     PERFORM 200-PROCESA-TRANSACCIONES THRU
029300        200-PROCESA-TRANSACCIONES-E
029400     PERFORM 300-ARMA-RESUMEN THRU 300-ARMA-RESUMEN-E
029500     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
029600     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
029700     STOP RUN.
029800 000-MAIN-E. EXIT.
029900
030000 100-APERTURA-ARCHIVOS SECTION.
030100     ACCEPT WKS-PARAMETROS-ENTRADA FROM SYSIN
030200     MOVE WKS-FI-ANIO TO WKS-FI-ED-ANIO
030300     MOVE WKS-FI-MES  TO WKS-FI-ED-MES
030400     MOVE WKS-FI-DIA  TO WKS-FI-ED-DIA
030500     MOVE WKS-FF-ANIO TO WKS-FF-ED-ANIO
030600     MOVE WKS-FF-MES  TO WKS-FF-ED-MES
030700     MOVE WKS-FF-DIA  TO WKS-FF-ED-DIA
030800     OPEN INPUT  TRANSACT
030900          OUTPUT REPORT
031000     IF FS-TRANSACT NOT = 0 OR FS-REPORT NOT = 0
031100        DISPLAY '================================================'
031200                UPON CONSOLE
031300        DISPLAY '   FZP1RPT - ERROR AL ABRIR ARCHIVOS DE TRABAJO '
031400                UPON CONSOLE
031500        DISPLAY ' FS-TRANSACT: (' FS-TRANSACT ') FS-REPORT: ('
031600                FS-REPORT ')' UPON CONSOLE
031700        MOVE 91 TO RETURN-CODE
031800        STOP RUN
031900     END-IF
032000     INITIATE REPORTE-MENSUAL.
032100 100-APERTURA-ARCHIVOS-E. EXIT.
032200
032300 200-PROCESA-TRANSACCIONES SECTION.
032400     PERFORM 210-LEE-TRANSACT THRU 210-LEE-TRANSACT-E
032500     PERFORM 220-EVALUA-REGISTRO THRU
032600        220-EVALUA-REGISTRO-E UNTIL FIN-TRANSACT.
032700 200-PROCESA-TRANSACCIONES-E. EXIT.
032800
032900 210-LEE-TRANSACT SECTION.
033000     READ TRANSACT
033100          AT END SET FIN-TRANSACT TO TRUE
033200     END-READ
033300     IF NOT FIN-TRANSACT
033400        ADD 1 TO WKS-REG-LEIDOS
033500     END-IF.
033600 210-LEE-TRANSACT-E. EXIT.
033700
033800*--------> APLICA LOS FILTROS DE USUARIO, FECHA, CATEGORIA Y
033900*          ETIQUETA, Y EL FILTRO DE TIPO SEGUN EL TIPO DE REPORTE
034000 220-EVALUA-REGISTRO SECTION.
034100     MOVE TRN-FEC-ANIO   TO WKS-TRN-FECHA-NUM(1:4)
034200     MOVE TRN-FEC-MES    TO WKS-TRN-FECHA-NUM(5:2)
034300     MOVE TRN-FEC-DIA    TO WKS-TRN-FECHA-NUM(7:2)
034400     PERFORM 230-VERIFICA-TIPO-REPORTE THRU
034500        230-VERIFICA-TIPO-REPORTE-E
034600     IF TRN-USER-ID = WKS-PARM-USER-ID
034700        AND WKS-TRN-FECHA-NUM >= WKS-PARM-FECHA-INI
034800        AND WKS-TRN-FECHA-NUM <= WKS-PARM-FECHA-FIN
034900        AND CUMPLE-TIPO-REPORTE
035000        AND (WKS-PARM-CATEGORIA = SPACES OR
035100             TRN-CATEGORY = WKS-PARM-CATEGORIA)
035200        PERFORM 240-VERIFICA-ETIQUETA THRU 240-VERIFICA-ETIQUETA-E
035300        IF WKS-PARM-ETIQUETA = SPACES OR ETIQUETA-COINCIDE
035400           PERFORM 250-SELECCIONA-REGISTRO THRU
035500              250-SELECCIONA-REGISTRO-E
035600        END-IF
035700     END-IF
035800     PERFORM 210-LEE-TRANSACT THRU 210-LEE-TRANSACT-E.
035900 220-EVALUA-REGISTRO-E. EXIT.
036000
036100*--------> CONDICION DE TIPO SEGUN EL TIPO DE REPORTE SOLICITADO;
036200*          CASHFLOW (U OTRO VALOR) INCLUYE LOS TRES TIPOS
036300 230-VERIFICA-TIPO-REPORTE SECTION.
036400     MOVE 'N' TO WKS-TIPO-REPORTE-OK
036500     IF PARM-EXPENDITURE
036600        IF TRN-TIPO-GASTO
036700           MOVE 'Y' TO WKS-TIPO-REPORTE-OK
036800        END-IF
036900     ELSE
037000     IF PARM-INCOME
037100        IF TRN-TIPO-INGRESO
037200           MOVE 'Y' TO WKS-TIPO-REPORTE-OK
037300        END-IF
037400     ELSE
037500     IF PARM-SAVINGS
037600        IF TRN-TIPO-AHORRO
037700           MOVE 'Y' TO WKS-TIPO-REPORTE-OK
037800        END-IF
037900     ELSE
038000        MOVE 'Y' TO WKS-TIPO-REPORTE-OK
038100     END-IF
038200     END-IF
038300     END-IF.
038400 230-VERIFICA-TIPO-REPORTE-E. EXIT.
038500
038600 240-VERIFICA-ETIQUETA SECTION.
038700     MOVE 'N' TO WKS-ETIQUETA-ENCONTRADA
038800     PERFORM 241-COMPARA-TAG THRU 241-COMPARA-TAG-E
038900             VARYING WKS-SUB-TAG FROM 1 BY 1
039000             UNTIL WKS-SUB-TAG > 4.
039100 240-VERIFICA-ETIQUETA-E. EXIT.
039200
039300 241-COMPARA-TAG SECTION.
039400     IF TRN-TAG(WKS-SUB-TAG) = WKS-PARM-ETIQUETA
039500        MOVE 'Y' TO WKS-ETIQUETA-ENCONTRADA
039600     END-IF.
039700 241-COMPARA-TAG-E. EXIT.
039800
039900*--------> EL REGISTRO CUMPLE TODOS LOS FILTROS: SE IMPRIME Y
040000*          SE ACUMULA AL RESUMEN
040100 250-SELECCIONA-REGISTRO SECTION.
040200     ADD 1 TO WKS-REG-SELECCIONADOS
040300     GENERATE DETALLE-MOVIMIENTO
040400
040500     EVALUATE TRUE
040600        WHEN TRN-TIPO-INGRESO
040700           ADD TRN-AMOUNT TO WKS-TOTAL-INGRESO
040800           IF TRN-AMOUNT > WKS-MI-MONTO
040900              MOVE TRN-AMOUNT       TO WKS-MI-MONTO
041000              MOVE TRN-BENEFICIARY  TO WKS-MI-BENEFICIARIO
041100              MOVE TRN-DATE         TO WKS-MI-FECHA
041200           END-IF
041300        WHEN TRN-TIPO-GASTO
041400           ADD TRN-AMOUNT TO WKS-TOTAL-GASTO
041500           IF TRN-AMOUNT > WKS-MG-MONTO
041600              MOVE TRN-AMOUNT       TO WKS-MG-MONTO
041700              MOVE TRN-CATEGORY     TO WKS-MG-CATEGORIA
041800              MOVE TRN-DATE         TO WKS-MG-FECHA
041900           END-IF
042000           PERFORM 260-CUENTA-FECHA-GASTO THRU
042100              260-CUENTA-FECHA-GASTO-E
042200        WHEN TRN-TIPO-AHORRO
042300           ADD TRN-AMOUNT TO WKS-TOTAL-AHORRO
042400     END-EVALUATE.
042500 250-SELECCIONA-REGISTRO-E. EXIT.
042600
042700*--------> CUENTA LAS FECHAS DISTINTAS CON GASTO, BUSCANDO EN LA
042800*          TABLA DE FECHAS YA VISTAS (SIN FUNCION INTRINSECA)
042900 260-CUENTA-FECHA-GASTO SECTION.
043000     MOVE 'N' TO WKS-FECHA-ENCONTRADA
043100     SET WKS-IX-FEC TO 1
043200     PERFORM 261-BUSCA-FECHA THRU 261-BUSCA-FECHA-E
043300             VARYING WKS-IX-FEC FROM 1 BY 1
043400             UNTIL WKS-IX-FEC > WKS-FECHAS-GASTO-CANT
043500                OR FECHA-YA-CONTADA
043600     IF NOT FECHA-YA-CONTADA
043700        ADD 1 TO WKS-FECHAS-GASTO-CANT
043800        IF WKS-FECHAS-GASTO-CANT <= 366
043900           MOVE WKS-TRN-FECHA-NUM
044000                TO WKS-FECHA-GASTO-TAB(WKS-FECHAS-GASTO-CANT)
044100        END-IF
044200     END-IF.
044300 260-CUENTA-FECHA-GASTO-E. EXIT.
044400
044500 261-BUSCA-FECHA SECTION.
044600     IF WKS-FECHA-GASTO-TAB(WKS-IX-FEC) = WKS-TRN-FECHA-NUM
044700        MOVE 'Y' TO WKS-FECHA-ENCONTRADA
044800     END-IF.
044900 261-BUSCA-FECHA-E. EXIT.
045000
045100*--------> SALDO NETO, SALDO DESPUES DE AHORROS Y PROMEDIO DE
045200*          GASTO DIARIO, SEGUN LA REGLA DE NEGOCIO DEL RESUMEN
045300 300-ARMA-RESUMEN SECTION.
045400     SUBTRACT WKS-TOTAL-GASTO FROM WKS-TOTAL-INGRESO
045500              GIVING WKS-SALDO-NETO
045600     COMPUTE WKS-SALDO-POST-AHORRO =
045700        WKS-TOTAL-INGRESO + WKS-TOTAL-AHORRO - WKS-TOTAL-GASTO
045800     IF WKS-FECHAS-GASTO-CANT > ZEROES
045900        COMPUTE WKS-GASTO-PROMEDIO-DIA ROUNDED =
046000           WKS-TOTAL-GASTO / WKS-FECHAS-GASTO-CANT
046100     ELSE
046200        MOVE ZEROES TO WKS-GASTO-PROMEDIO-DIA
046300     END-IF.
046400 300-ARMA-RESUMEN-E. EXIT.
046500
046600 900-ESTADISTICAS SECTION.
046700     DISPLAY '******************************************'
046800             UPON CONSOLE
046900     DISPLAY 'FZP1RPT - TRANSACCIONES LEIDAS              : '
047000             WKS-REG-LEIDOS UPON CONSOLE
047100     DISPLAY 'FZP1RPT - TRANSACCIONES SELECCIONADAS       : '
047200             WKS-REG-SELECCIONADOS UPON CONSOLE
047300     DISPLAY '******************************************'
047400             UPON CONSOLE.
047500 900-ESTADISTICAS-E. EXIT.
047600
047700 950-CIERRA-ARCHIVOS SECTION.
047800     TERMINATE REPORTE-MENSUAL
047900     CLOSE TRANSACT REPORT.
048000 950-CIERRA-ARCHIVOS-E. EXIT.
