000100******************************************************************
000200* FECHA       : 30/08/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZP1DSH                                         * 
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ARMA EL TABLERO RESUMEN (DASHBOARD) DE CADA      *
000800*             : USUARIO, CON EL CONTEO DE TRANSACCIONES A LA     *
000900*             : FECHA, EL DESGLOSE DEL MES EN CURSO POR TIPO DE  *
001000*             : MOVIMIENTO, EL PRESUPUESTO VIGENTE Y LA CANTIDAD *
001100*             : DE METAS EN CURSO; AL FINAL ESCRIBE UN REGISTRO  *
001200*             : CON EL RESUMEN GENERAL PARA EL ROL ADMINISTRADOR *
001300* ARCHIVOS    : USERS=C, TRANSACT=C, BUDGETS=C, GOALS=C,         *
001400*             : GOALCONT=C, DASHOUT=A                            *
001500* ACCION (ES) : A=ALTA                                           *
001600* PROGRAMA(S) : NO APLICA                                        *
001700******************************************************************
001800*   H I S T O R I A L   D E   C A M B I O S                       
001900* 30/08/1994  PEDR TK-00115  ALTA INICIAL DEL TABLERO POR USUARIO*CHG00115
002000*                  CON EL CONTEO DE TRANSACCIONES A LA FECHA     *
002100* 08/02/1999  EDR  TK-00142  AMPLIACION Y2K - LA FECHA DE        *CHG00142
002200*                  PROCESO Y LA FECHA IMPRESA EN DASHOUT SE      *
002300*                  AMPLIAN A ANIO DE 4 DIGITOS                   *
002400* 11/09/2012  PEDR TK-01102  SE AGREGA EL RESUMEN GENERAL PARA   *CHG01102
002500*                  EL ROL ADMINISTRADOR                          *
002600* 18/11/2023  PEDR TK-00905  SE REDISENA EL TABLERO DE USUARIO   *CHG00905
002700*                  PARA DESGLOSAR LOS MOVIMIENTOS DEL MES EN     *
002800*                  CURSO POR TIPO Y ADJUNTAR EL PRESUPUESTO      *
002900*                  VIGENTE                                       *
003000* 30/04/2024  JVCH TK-00973  SE AGREGA LA CANTIDAD DE METAS EN   *CHG00973
003100*                  CURSO, COMPARANDO LO APORTADO CONTRA LO       *
003200*                  REQUERIDO EN GOALCONT                         *
003300* 06/06/2024  JVCH TK-00994  SE AGREGA EL NOMBRE DEL USUARIO AL  *CHG00994
003400*                  TABLERO, EL CONTADOR COMBINADO DE MOVIMIENTOS *
003500*                  DEL MES, Y SE AMPLIAN LOS CONTADORES DE       *
003600*                  TRANSACCIONES Y METAS PARA VOLUMENES GRANDES  *
003700* 10/06/2024  JVCH TK-00999  SE AJUSTA EL TABLERO AL NUEVO       *CHG00999
003800*                  LAYOUT DE 132 BYTES: YA NO SE ESCRIBE LA      *
003900*                  CLAVE DE USUARIO NI EL DESGLOSE POR TIPO DEL  *
004000*                  MES EN DASHOUT (SIGUEN CALCULANDOSE EN        *
004100*                  MEMORIA PARA OBTENER EL CONTADOR COMBINADO)   *
004200******************************************************************
004300 IDENTIFICATION DIVISION.                                         
004400 PROGRAM-ID.    FZP1DSH.                                          
004500 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.                       
004600 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.                         
004700 DATE-WRITTEN.  30/08/1994.                                       
004800 DATE-COMPILED.                                                   
004900 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.            
005000 ENVIRONMENT DIVISION.                                            
005100 CONFIGURATION SECTION.                                           
005200 SPECIAL-NAMES.                                                   
005300     C01 IS TOP-OF-FORM.                                          
005400 INPUT-OUTPUT SECTION.                                            
005500 FILE-CONTROL.                                                    
005600     SELECT USERS     ASSIGN TO USERS                             
005700            ORGANIZATION IS LINE SEQUENTIAL                       
005800            FILE STATUS IS FS-USERS.                              
005900     SELECT TRANSACT  ASSIGN TO TRANSACT                          
006000            ORGANIZATION IS LINE SEQUENTIAL                       
006100            FILE STATUS IS FS-TRANSACT.                           
006200     SELECT BUDGETS   ASSIGN TO BUDGETS                           
006300            ORGANIZATION IS LINE SEQUENTIAL                       
006400            FILE STATUS IS FS-BUDGETS.                            
006500     SELECT GOALS     ASSIGN TO GOALS                             
006600            ORGANIZATION IS LINE SEQUENTIAL                       
006700            FILE STATUS IS FS-GOALS.                              
006800     SELECT GOALCONT  ASSIGN TO GOALCONT                          
006900            ORGANIZATION IS LINE SEQUENTIAL                       
007000            FILE STATUS IS FS-GOALCONT.                           
007100     SELECT DASHOUT   ASSIGN TO DASHOUT                           
007200            ORGANIZATION IS LINE SEQUENTIAL                       
007300            FILE STATUS IS FS-DASHOUT.                            
007400 DATA DIVISION.                                                   
007500 FILE SECTION.                                                    
007600 FD  USERS.                                                       
007700 01  REG-USER.                                                    
007800     COPY FZUSRREC.                                               
007900 FD  TRANSACT.                                                    
008000 01  REG-TRANSACT.                                                
008100     COPY FZTRNREC.                                               
008200 FD  BUDGETS.                                                     
008300 01  REG-BUDGET.                                                  
008400     COPY FZBUDREC.                                               
008500 FD  GOALS.                                                       
008600 01  REG-GOAL.                                                    
008700     COPY FZGOLREC.                                               
008800 FD  GOALCONT.                                                    
008900 01  REG-GOALCONT.                                                
009000     COPY FZGCNREC.                                               
009100 FD  DASHOUT.                                                     
009200 01  REG-DASHOUT.                                                 
009300     COPY FZDSHREC.                                               
009400 WORKING-STORAGE SECTION.                                         
009500******************************************************************
009600*                     VARIABLES FILE STATUS                      *
009700******************************************************************
009800 01  WKS-ARCHIVOS-STATUS.                                         
009900     05  FS-USERS                  PIC 9(02) VALUE ZEROES.        
010000     05  FS-TRANSACT               PIC 9(02) VALUE ZEROES.        
010100     05  FS-BUDGETS                PIC 9(02) VALUE ZEROES.        
010200     05  FS-GOALS                  PIC 9(02) VALUE ZEROES.        
010300     05  FS-GOALCONT               PIC 9(02) VALUE ZEROES.        
010400     05  FS-DASHOUT                PIC 9(02) VALUE ZEROES.        
010500     05  FILLER                    PIC X(04) VALUE SPACES.        
010600******************************************************************
010700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010800******************************************************************
010900 01  WKS-SWITCHES.                                                
011000     05  WKS-FIN-USERS             PIC X(01) VALUE 'N'.           
011100         88  FIN-USERS                     VALUE 'Y'.             
011200     05  WKS-FIN-TRANSACT          PIC X(01) VALUE 'N'.           
011300         88  FIN-TRANSACT                  VALUE 'Y'.             
011400     05  WKS-FIN-BUDGETS           PIC X(01) VALUE 'N'.           
011500         88  FIN-BUDGETS                   VALUE 'Y'.             
011600     05  WKS-FIN-GOALS             PIC X(01) VALUE 'N'.           
011700         88  FIN-GOALS                     VALUE 'Y'.             
011800     05  WKS-FIN-GOALCONT          PIC X(01) VALUE 'N'.           
011900         88  FIN-GOALCONT                  VALUE 'Y'.             
012000     05  FILLER                    PIC X(05) VALUE SPACES.        
012100 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.        
012200 01  WKS-FP-R REDEFINES WKS-FECHA-PROCESO.                        
012300     05  WKS-FP-ANIO               PIC 9(04).                     
012400     05  WKS-FP-MES                PIC 9(02).                     
012500     05  WKS-FP-DIA                PIC 9(02).                     
012600 01  WKS-FECHA-PROCESO-ED          PIC X(10) VALUE SPACES.        
012700 01  WKS-USUARIO-ACTUAL            PIC X(12) VALUE SPACES.        
012800 01  WKS-CONTADORES-GENERALES.                                    
012900     05  WKS-USUARIOS-LEIDOS       PIC 9(06) COMP VALUE ZEROES.   
013000     05  WKS-TOTAL-USUARIOS        PIC 9(06) COMP VALUE ZEROES.   
013100     05  WKS-TOTAL-TRN-FECHA       PIC 9(09) COMP VALUE ZEROES.   
013200     05  WKS-TOTAL-TRN-MES         PIC 9(09) COMP VALUE ZEROES.   
013300     05  FILLER                    PIC X(04) VALUE SPACES.        
013400*--------> ACUMULADORES DEL TABLERO DEL USUARIO EN PROCESO        
013500 01  WKS-DASH-USUARIO.                                            
013600     05  WKS-DU-USERNAME           PIC X(41) VALUE SPACES.        
013700     05  WKS-DU-TRN-COUNT          PIC 9(09) COMP VALUE ZEROES.   
013800     05  WKS-DU-MES-TRN-COUNT      PIC 9(09) COMP VALUE ZEROES.   
013900     05  WKS-DU-ING-CNT            PIC 9(04) COMP VALUE ZEROES.   
014000     05  WKS-DU-ING-TOT            PIC S9(9)V99 COMP-3            
014100                                    VALUE ZEROES.                 
014200     05  WKS-DU-GTO-CNT            PIC 9(04) COMP VALUE ZEROES.   
014300     05  WKS-DU-GTO-TOT            PIC S9(9)V99 COMP-3            
014400                                    VALUE ZEROES.                 
014500     05  WKS-DU-AHO-CNT            PIC 9(04) COMP VALUE ZEROES.   
014600     05  WKS-DU-AHO-TOT            PIC S9(9)V99 COMP-3            
014700                                    VALUE ZEROES.                 
014800     05  WKS-DU-BUD-LIMIT          PIC S9(9)V99 COMP-3            
014900                                    VALUE ZEROES.                 
015000     05  WKS-DU-BUD-EXPEND         PIC S9(9)V99 COMP-3            
015100                                    VALUE ZEROES.                 
015200     05  WKS-DU-MONEDA             PIC X(03) VALUE SPACES.        
015300     05  WKS-DU-METAS-CURSO        PIC 9(04) COMP VALUE ZEROES.   
015400     05  FILLER                    PIC X(04) VALUE SPACES.        
015500*--------> ACUMULADOR DE APORTES DE UNA META INDIVIDUAL           
015600 01  WKS-META-ACTUAL               PIC X(12) VALUE SPACES.        
015700 01  WKS-META-APORTADO             PIC S9(9)V99 COMP-3            
015800                                    VALUE ZEROES.                 
015900 01  WKS-META-REQUERIDO            PIC S9(9)V99 COMP-3            
016000                                    VALUE ZEROES.                 
016100******************************************************************
016200 PROCEDURE DIVISION.                                              
016300 000-MAIN SECTION.                                                
016400     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E   
016500     PERFORM 200-PROCESA-USUARIOS THRU 200-PROCESA-USUARIOS-E     
016600     PERFORM 700-ESCRIBE-RESUMEN-ADMIN                            
016700        THRU 700-ESCRIBE-RESUMEN-ADMIN-E                          
016800     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E             
016900     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E       
017000     STOP RUN.                                                    
017100 000-MAIN-E. EXIT.                                                
017200                                                                  
017300 100-APERTURA-ARCHIVOS SECTION.                                   
017400     ACCEPT WKS-FECHA-PROCESO FROM SYSIN                          
017500     STRING WKS-FP-ANIO DELIMITED BY SIZE                         
017600            '-'          DELIMITED BY SIZE                        
017700            WKS-FP-MES   DELIMITED BY SIZE                        
017800            '-'          DELIMITED BY SIZE                        
017900            WKS-FP-DIA   DELIMITED BY SIZE                        
018000            INTO WKS-FECHA-PROCESO-ED                             
018100     END-STRING                                                   
018200     OPEN INPUT  USERS                                            
018300          OUTPUT DASHOUT                                          
018400     IF FS-USERS NOT = 0 OR FS-DASHOUT NOT = 0                    
018500        DISPLAY '================================================'
018600                UPON CONSOLE                                      
018700        DISPLAY '   FZP1DSH - ERROR AL ABRIR ARCHIVOS DE TRABAJO '
018800                UPON CONSOLE                                      
018900        DISPLAY ' FS-USERS: (' FS-USERS ') FS-DASHOUT: ('         
019000                FS-DASHOUT ')' UPON CONSOLE                       
019100        MOVE 91 TO RETURN-CODE                                    
019200        STOP RUN                                                  
019300     END-IF.                                                      
019400 100-APERTURA-ARCHIVOS-E. EXIT.                                   
019500                                                                  
019600 200-PROCESA-USUARIOS SECTION.                                    
019700     PERFORM 210-LEE-USERS THRU 210-LEE-USERS-E                   
019800     PERFORM 220-EVALUA-USUARIO THRU 220-EVALUA-USUARIO-E         
019900        UNTIL FIN-USERS.                                          
020000 200-PROCESA-USUARIOS-E. EXIT.                                    
020100                                                                  
020200 210-LEE-USERS SECTION.                                           
020300     READ USERS                                                   
020400          AT END SET FIN-USERS TO TRUE                            
020500     END-READ                                                     
020600     IF NOT FIN-USERS                                             
020700        ADD 1 TO WKS-USUARIOS-LEIDOS                              
020800        ADD 1 TO WKS-TOTAL-USUARIOS                               
020900     END-IF.                                                      
021000 210-LEE-USERS-E. EXIT.                                           
021100                                                                  
021200*--------> TK-00994 - EL NOMBRE DEL USUARIO PARA EL TABLERO SE    
021300*          ARMA A PARTIR DE NOMBRE Y APELLIDO DEL MAESTRO USERS   
021400 220-EVALUA-USUARIO SECTION.                                      
021500     MOVE USR-ID TO WKS-USUARIO-ACTUAL                            
021600     PERFORM 250-LIMPIA-ACUMULADOR-USUARIO                        
021700        THRU 250-LIMPIA-ACUMULADOR-USUARIO-E                      
021800     MOVE USR-CURRENCY TO WKS-DU-MONEDA                           
021900     STRING USR-FIRST-NAME DELIMITED BY SIZE                      
022000            ' '            DELIMITED BY SIZE                      
022100            USR-LAST-NAME  DELIMITED BY SIZE                      
022200            INTO WKS-DU-USERNAME                                  
022300     END-STRING                                                   
022400     PERFORM 300-ACUMULA-TRANSACCIONES                            
022500        THRU 300-ACUMULA-TRANSACCIONES-E                          
022600     PERFORM 400-ACUMULA-PRESUPUESTO                              
022700        THRU 400-ACUMULA-PRESUPUESTO-E                            
022800     PERFORM 500-CUENTA-METAS-EN-CURSO                            
022900        THRU 500-CUENTA-METAS-EN-CURSO-E                          
023000     ADD WKS-DU-ING-CNT WKS-DU-GTO-CNT WKS-DU-AHO-CNT             
023100        GIVING WKS-DU-MES-TRN-COUNT                               
023200     PERFORM 600-ESCRIBE-DASHOUT-USUARIO                          
023300        THRU 600-ESCRIBE-DASHOUT-USUARIO-E                        
023400     ADD WKS-DU-TRN-COUNT TO WKS-TOTAL-TRN-FECHA                  
023500     ADD WKS-DU-MES-TRN-COUNT TO WKS-TOTAL-TRN-MES                
023600     PERFORM 210-LEE-USERS THRU 210-LEE-USERS-E.                  
023700 220-EVALUA-USUARIO-E. EXIT.                                      
023800                                                                  
023900 250-LIMPIA-ACUMULADOR-USUARIO SECTION.                           
024000     MOVE SPACES TO WKS-DU-USERNAME                               
024100     MOVE ZEROES TO WKS-DU-TRN-COUNT WKS-DU-MES-TRN-COUNT         
024200     MOVE ZEROES TO WKS-DU-ING-CNT  WKS-DU-ING-TOT                
024300     MOVE ZEROES TO WKS-DU-GTO-CNT  WKS-DU-GTO-TOT                
024400     MOVE ZEROES TO WKS-DU-AHO-CNT  WKS-DU-AHO-TOT                
024500     MOVE ZEROES TO WKS-DU-BUD-LIMIT WKS-DU-BUD-EXPEND            
024600     MOVE ZEROES TO WKS-DU-METAS-CURSO.                           
024700 250-LIMPIA-ACUMULADOR-USUARIO-E. EXIT.                           
024800                                                                  
024900*--------> RELEE TRANSACT PARA EL USUARIO EN PROCESO: CUENTA LAS  
025000*          TRANSACCIONES A LA FECHA Y DESGLOSA LAS DEL MES EN     
025100*          CURSO POR TIPO DE MOVIMIENTO                           
025200 300-ACUMULA-TRANSACCIONES SECTION.                               
025300     CLOSE TRANSACT                                               
025400     OPEN INPUT TRANSACT                                          
025500     PERFORM 310-LEE-TRANSACT THRU 310-LEE-TRANSACT-E             
025600     PERFORM 320-EVALUA-TRANSACCION THRU 320-EVALUA-TRANSACCION-E 
025700        UNTIL FIN-TRANSACT.                                       
025800 300-ACUMULA-TRANSACCIONES-E. EXIT.                               
025900                                                                  
026000 310-LEE-TRANSACT SECTION.                                        
026100     READ TRANSACT                                                
026200          AT END SET FIN-TRANSACT TO TRUE                         
026300     END-READ.                                                    
026400 310-LEE-TRANSACT-E. EXIT.                                        
026500                                                                  
026600 320-EVALUA-TRANSACCION SECTION.                                  
026700     IF TRN-USER-ID = WKS-USUARIO-ACTUAL                          
026800        ADD 1 TO WKS-DU-TRN-COUNT                                 
026900        IF TRN-FEC-ANIO = WKS-FP-ANIO AND                         
027000           TRN-FEC-MES  = WKS-FP-MES                              
027100           EVALUATE TRUE                                          
027200              WHEN TRN-TIPO-INGRESO                               
027300                 ADD 1 TO WKS-DU-ING-CNT                          
027400                 ADD TRN-AMOUNT TO WKS-DU-ING-TOT                 
027500              WHEN TRN-TIPO-GASTO                                 
027600                 ADD 1 TO WKS-DU-GTO-CNT                          
027700                 ADD TRN-AMOUNT TO WKS-DU-GTO-TOT                 
027800              WHEN TRN-TIPO-AHORRO                                
027900                 ADD 1 TO WKS-DU-AHO-CNT                          
028000                 ADD TRN-AMOUNT TO WKS-DU-AHO-TOT                 
028100           END-EVALUATE                                           
028200        END-IF                                                    
028300     END-IF                                                       
028400     PERFORM 310-LEE-TRANSACT THRU 310-LEE-TRANSACT-E.            
028500 320-EVALUA-TRANSACCION-E. EXIT.                                  
028600                                                                  
028700*--------> RELEE BUDGETS BUSCANDO EL UNICO PRESUPUESTO DEL        
028800*          USUARIO EN PROCESO (UN USUARIO, UN PRESUPUESTO)        
028900 400-ACUMULA-PRESUPUESTO SECTION.                                 
029000     CLOSE BUDGETS                                                
029100     OPEN INPUT BUDGETS                                           
029200     PERFORM 410-LEE-BUDGETS THRU 410-LEE-BUDGETS-E               
029300     PERFORM 420-EVALUA-PRESUPUESTO THRU 420-EVALUA-PRESUPUESTO-E 
029400        UNTIL FIN-BUDGETS.                                        
029500 400-ACUMULA-PRESUPUESTO-E. EXIT.                                 
029600                                                                  
029700 410-LEE-BUDGETS SECTION.                                         
029800     READ BUDGETS                                                 
029900          AT END SET FIN-BUDGETS TO TRUE                          
030000     END-READ.                                                    
030100 410-LEE-BUDGETS-E. EXIT.                                         
030200                                                                  
030300 420-EVALUA-PRESUPUESTO SECTION.                                  
030400     IF BUD-USER-ID = WKS-USUARIO-ACTUAL                          
030500        MOVE BUD-MONTHLY-LIMIT  TO WKS-DU-BUD-LIMIT               
030600        MOVE BUD-CURRENT-EXPEND TO WKS-DU-BUD-EXPEND              
030700     END-IF                                                       
030800     PERFORM 410-LEE-BUDGETS THRU 410-LEE-BUDGETS-E.              
030900 420-EVALUA-PRESUPUESTO-E. EXIT.                                  
031000                                                                  
031100*--------> RELEE GOALS DEL USUARIO EN PROCESO; POR CADA META,     
031200*          RELEE GOALCONT Y LA CUENTA COMO "EN CURSO" CUANDO LO   
031300*          APORTADO AUN NO ALCANZA LO REQUERIDO                   
031400 500-CUENTA-METAS-EN-CURSO SECTION.                               
031500     CLOSE GOALS                                                  
031600     OPEN INPUT GOALS                                             
031700     PERFORM 510-LEE-GOALS THRU 510-LEE-GOALS-E                   
031800     PERFORM 520-EVALUA-META THRU 520-EVALUA-META-E               
031900        UNTIL FIN-GOALS.                                          
032000 500-CUENTA-METAS-EN-CURSO-E. EXIT.                               
032100                                                                  
032200 510-LEE-GOALS SECTION.                                           
032300     READ GOALS                                                   
032400          AT END SET FIN-GOALS TO TRUE                            
032500     END-READ.                                                    
032600 510-LEE-GOALS-E. EXIT.                                           
032700                                                                  
032800 520-EVALUA-META SECTION.                                         
032900     IF GOL-USER-ID = WKS-USUARIO-ACTUAL                          
033000        MOVE GOL-ID TO WKS-META-ACTUAL                            
033100        MOVE GOL-AMOUNT-REQUIRED TO WKS-META-REQUERIDO            
033200        PERFORM 530-SUMA-APORTES-META THRU 530-SUMA-APORTES-META-E
033300        IF WKS-META-APORTADO < WKS-META-REQUERIDO                 
033400           ADD 1 TO WKS-DU-METAS-CURSO                            
033500        END-IF                                                    
033600     END-IF                                                       
033700     PERFORM 510-LEE-GOALS THRU 510-LEE-GOALS-E.                  
033800 520-EVALUA-META-E. EXIT.                                         
033900                                                                  
034000 530-SUMA-APORTES-META SECTION.                                   
034100     MOVE ZEROES TO WKS-META-APORTADO                             
034200     CLOSE GOALCONT                                               
034300     OPEN INPUT GOALCONT                                          
034400     PERFORM 531-LEE-GOALCONT THRU 531-LEE-GOALCONT-E             
034500     PERFORM 532-SUMA-SI-APLICA THRU 532-SUMA-SI-APLICA-E         
034600        UNTIL FIN-GOALCONT.                                       
034700 530-SUMA-APORTES-META-E. EXIT.                                   
034800                                                                  
034900 531-LEE-GOALCONT SECTION.                                        
035000     READ GOALCONT                                                
035100          AT END SET FIN-GOALCONT TO TRUE                         
035200     END-READ.                                                    
035300 531-LEE-GOALCONT-E. EXIT.                                        
035400                                                                  
035500 532-SUMA-SI-APLICA SECTION.                                      
035600     IF GCN-GOAL-ID = WKS-META-ACTUAL                             
035700        ADD GCN-AMOUNT TO WKS-META-APORTADO                       
035800     END-IF                                                       
035900     PERFORM 531-LEE-GOALCONT THRU 531-LEE-GOALCONT-E.            
036000 532-SUMA-SI-APLICA-E. EXIT.                                      
036100                                                                  
036200 600-ESCRIBE-DASHOUT-USUARIO SECTION.                             
036300     INITIALIZE REG-DASHOUT                                       
036400     SET DSH-TIPO-USUARIO TO TRUE                                 
036500     MOVE WKS-DU-USERNAME     TO DSHU-USERNAME                    
036600     MOVE WKS-DU-TRN-COUNT    TO DSHU-TRN-COUNT                   
036700     MOVE WKS-DU-MES-TRN-COUNT TO DSHU-MES-TRN-COUNT              
036800     MOVE WKS-DU-ING-TOT      TO DSHU-MES-INGRESO-TOT             
036900     MOVE WKS-DU-GTO-TOT      TO DSHU-MES-GASTO-TOT               
037000     MOVE WKS-DU-AHO-TOT      TO DSHU-MES-AHORRO-TOT              
037100     MOVE WKS-DU-BUD-LIMIT    TO DSHU-BUD-LIMIT                   
037200     MOVE WKS-DU-BUD-EXPEND   TO DSHU-BUD-EXPEND                  
037300     MOVE WKS-DU-METAS-CURSO  TO DSHU-GOAL-COUNT                  
037400     MOVE WKS-DU-MONEDA       TO DSHU-CURRENCY                    
037500     MOVE WKS-FECHA-PROCESO-ED TO DSHU-AS-OF-DATE                 
037600     WRITE REG-DASHOUT.                                           
037700 600-ESCRIBE-DASHOUT-USUARIO-E. EXIT.                             
037800                                                                  
037900*--------> ESCRIBE EL REGISTRO UNICO CON EL RESUMEN GENERAL       
038000*          PARA EL ROL ADMINISTRADOR                              
038100 700-ESCRIBE-RESUMEN-ADMIN SECTION.                               
038200     INITIALIZE REG-DASHOUT                                       
038300     SET DSH-TIPO-ADMIN TO TRUE                                   
038400     MOVE 'SYSTEM ADMINISTRATOR'   TO DSHA-USERNAME               
038500     MOVE WKS-TOTAL-USUARIOS   TO DSHA-USER-TOTAL                 
038600     MOVE WKS-TOTAL-TRN-FECHA  TO DSHA-TRN-TOTAL                  
038700     MOVE WKS-TOTAL-TRN-MES    TO DSHA-TRN-MES                    
038800     MOVE WKS-FECHA-PROCESO-ED TO DSHA-AS-OF-DATE                 
038900     WRITE REG-DASHOUT.                                           
039000 700-ESCRIBE-RESUMEN-ADMIN-E. EXIT.                               
039100                                                                  
039200 900-ESTADISTICAS SECTION.                                        
039300     DISPLAY '******************************************'         
039400             UPON CONSOLE                                         
039500     DISPLAY 'FZP1DSH - USUARIOS PROCESADOS                : '    
039600             WKS-USUARIOS-LEIDOS UPON CONSOLE                     
039700     DISPLAY 'FZP1DSH - TRANSACCIONES TOTALES A LA FECHA   : '    
039800             WKS-TOTAL-TRN-FECHA UPON CONSOLE                     
039900     DISPLAY 'FZP1DSH - TRANSACCIONES TOTALES DEL MES      : '    
040000             WKS-TOTAL-TRN-MES UPON CONSOLE                       
040100     DISPLAY '******************************************'         
040200             UPON CONSOLE.                                        
040300 900-ESTADISTICAS-E. EXIT.                                        
040400                                                                  
040500 950-CIERRA-ARCHIVOS SECTION.                                     
040600     CLOSE USERS TRANSACT BUDGETS GOALS GOALCONT DASHOUT.         
040700 950-CIERRA-ARCHIVOS-E. EXIT.                                     
