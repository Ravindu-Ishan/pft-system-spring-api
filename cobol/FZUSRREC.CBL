000100******************************************************************
000200* COPYBOOK    : FZUSRREC                                         *
000300* APLICACION  : FINANZAS PERSONALES                              *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE USUARIOS (USERS)           *
000500* ARCHIVOS    : USERS=C (SOLO ENTRADA, LINE SEQUENTIAL)          *
000600******************************************************************
000700*   H I S T O R I A L   D E   C A M B I O S   D E L   L A Y O U T
000800* 14/03/1998  EDR  TK-00114  ALTA INICIAL DEL LAYOUT             *CHG00114
000900* 09/06/2009  PEDR TK-00872  SE AGREGA USR-BUDGET-WARN           *CHG00872
001000******************************************************************
001100 01  REG-USER.
001200     05  USR-ID                    PIC X(12).
001300     05  USR-FIRST-NAME            PIC X(20).
001400     05  USR-LAST-NAME             PIC X(20).
001500     05  USR-EMAIL                 PIC X(40).
001600     05  USR-ROLE                  PIC X(05).
001700         88  USR-ES-ADMIN                   VALUE 'Admin'.
001800         88  USR-ES-USUARIO                 VALUE 'User '.
001900     05  USR-CURRENCY              PIC X(03).
002000     05  USR-BUDGET-WARN           PIC X(01).
002100         88  USR-QUIERE-AVISO               VALUE 'Y'.
002200     05  FILLER                    PIC X(19).
