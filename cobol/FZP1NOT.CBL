000100******************************************************************
000200* FECHA       : 04/02/1992                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZP1NOT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECORRE EL MAESTRO DE USUARIOS Y PARA CADA UNO   *
000800*             : GENERA LAS NOTIFICACIONES DE PRESUPUESTO, DE     *
000900*             : TRANSACCIONES RECURRENTES PROXIMAS A EJECUTARSE  *
001000*             : Y DE METAS PROXIMAS A SU FECHA DE COBRO O YA     *
001100*             : CERCA DE COMPLETARSE, EN EL ARCHIVO DE SALIDA    *
001200*             : NOTIFOUT                                         *
001300* ARCHIVOS    : USERS=C, BUDGETS=C, TRANSACT=C, GOALS=C,         *
001400*             : GOALCONT=C, NOTIFOUT=A                           *
001500* ACCION (ES) : A=ALTA                                           *
001600******************************************************************
001700*   H I S T O R I A L   D E   C A M B I O S
001800* 04/02/1992  PEDR TK-00102  ALTA INICIAL, NOTIFICACION DE       *CHG00102
001900*                  PRESUPUESTO Y DE TRANSACCION RECURRENTE       *
002000* 19/01/1999  EDR  TK-00139  NOTA: RUTINA DE DIAS TRANSCURRIDOS  *CHG00139
002100*                  TOMADA DE LA AMPLIACION Y2K DE MORAS, ANIO A  *
002200*                  4 DIGITOS                                     *
002300* 11/09/2012  PEDR TK-01102  SE AGREGA LA NOTIFICACION DE METAS  *CHG01102
002400* 04/04/2024  JVCH TK-00963  SE AGREGA CONTADOR DE NOTIFICACIONES*CHG00963
002500*                  EMITIDAS POR TIPO PARA LA BITACORA DE FIN     *
002600* 07/06/2024  JVCH TK-00996  SE ESTANDARIZAN LOS PERFORM A LA    *CHG00996
002700*                  FORMA PERFORM...THRU...-E DEL RESTO DEL       *
002800*                  SISTEMA, SIN CAMBIOS DE LOGICA                *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    FZP1NOT.
003200 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003300 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
003400 DATE-WRITTEN.  04/02/1992.
003500 DATE-COMPILED.
003600 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT USERS     ASSIGN TO USERS
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS FS-USERS.
004600     SELECT BUDGETS   ASSIGN TO BUDGETS
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS FS-BUDGETS.
004900     SELECT TRANSACT  ASSIGN TO TRANSACT
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-TRANSACT.
005200     SELECT GOALS     ASSIGN TO GOALS
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-GOALS.
005500     SELECT GOALCONT  ASSIGN TO GOALCONT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-GOALCONT.
005800     SELECT NOTIFOUT  ASSIGN TO NOTIFOUT
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-NOTIFOUT.
006100 DATA DIVISION.
006200 FILE SECTION.
006300******************************************************************
006400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006500******************************************************************
006600 FD  USERS.
006700 01  REG-USER.
006800     COPY FZUSRREC.
006900 FD  BUDGETS.
007000 01  REG-BUDGET.
007100     COPY FZBUDREC.
007200 FD  TRANSACT.
007300 01  REG-TRANSACT.
007400     COPY FZTRNREC.
007500 FD  GOALS.
007600 01  REG-GOAL.
007700     COPY FZGOLREC.
007800 FD  GOALCONT.
007900 01  REG-GOALCONT.
008000     COPY FZGCNREC.
008100*   SALIDA DE NOTIFICACIONES, SE ESCRIBE AL FINAL (OPEN EXTEND)
008200 FD  NOTIFOUT.
008300 01  REG-NOTIFOUT.
008400     COPY FZNOTREC.
008500 WORKING-STORAGE SECTION.
008600******************************************************************
008700*                     VARIABLES FILE STATUS                      *
008800******************************************************************
008900 01  WKS-ARCHIVOS-STATUS.
009000     05  FS-USERS                  PIC 9(02) VALUE ZEROES.
009100     05  FS-BUDGETS                PIC 9(02) VALUE ZEROES.
009200     05  FS-TRANSACT               PIC 9(02) VALUE ZEROES.
009300     05  FS-GOALS                  PIC 9(02) VALUE ZEROES.
009400     05  FS-GOALCONT               PIC 9(02) VALUE ZEROES.
009500     05  FS-NOTIFOUT               PIC 9(02) VALUE ZEROES.
009600******************************************************************
009700*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009800******************************************************************
009900 01  WKS-CONTADORES.
010000     05  WKS-USUARIOS-LEIDOS       PIC 9(07) COMP VALUE ZEROES.
010100     05  WKS-NOTIF-PRESUPUESTO     PIC 9(07) COMP VALUE ZEROES.
010200     05  WKS-NOTIF-RECURRENTE      PIC 9(07) COMP VALUE ZEROES.
010300     05  WKS-NOTIF-META            PIC 9(07) COMP VALUE ZEROES.
010400 01  WKS-SWITCHES.
010500     05  WKS-FIN-USERS             PIC X(01) VALUE 'N'.
010600         88  FIN-USERS                     VALUE 'Y'.
010700     05  WKS-FIN-BUDGETS           PIC X(01) VALUE 'N'.
010800         88  FIN-BUDGETS                   VALUE 'Y'.
010900     05  WKS-FIN-TRANSACT          PIC X(01) VALUE 'N'.
011000         88  FIN-TRANSACT                  VALUE 'Y'.
011100     05  WKS-FIN-GOALS             PIC X(01) VALUE 'N'.
011200         88  FIN-GOALS                     VALUE 'Y'.
011300     05  WKS-FIN-GOALCONT          PIC X(01) VALUE 'N'.
011400         88  FIN-GOALCONT                  VALUE 'Y'.
011500 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
011600 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011700     05  WKS-FP-ANIO               PIC 9(04).
011800     05  WKS-FP-MES                PIC 9(02).
011900     05  WKS-FP-DIA                PIC 9(02).
012000 01  WKS-DIAS-PROCESO              PIC 9(07) COMP VALUE ZEROES.
012100*--------> TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (ANIO NO
012200*          BISIESTO), USADA POR LA RUTINA DE DIAS TRANSCURRIDOS
012300 01  TABLA-DIAS-ACUM.
012400     02  FILLER  PIC X(36) VALUE
012500         '000031059090120151181212243273304334'.
012600 01  F-TABLA-DIAS-ACUM REDEFINES TABLA-DIAS-ACUM.
012700     02  DIA-ACUM-MES  PIC 999 OCCURS 12 TIMES.
012800*--------> TABLA DE FIN DE MES (ANIO NO BISIESTO), USADA PARA
012900*          RECORTAR EL DIA DE COBRO AL FIN DE MES
013000 01  TABLA-DIAS-FIN.
013100     02  FILLER  PIC X(24) VALUE '312831303130313130313031'.
013200 01  F-TABLA-DIAS-FIN REDEFINES TABLA-DIAS-FIN.
013300     02  DIA-FIN-MES  PIC 99 OCCURS 12 TIMES.
013400*--------> AREA COMUN DE ENTRADA/SALIDA DE LA RUTINA DE DIAS
013500*          TRANSCURRIDOS DESDE UNA FECHA BASE ARBITRARIA, SIN
013600*          USAR NINGUNA FUNCION INTRINSECA DE FECHAS
013700 01  WKS-EPOCA-ENTRADA.
013800     05  WKS-EP-ANIO               PIC 9(04).
013900     05  WKS-EP-MES                PIC 9(02).
014000     05  WKS-EP-DIA                PIC 9(02).
014100 01  WKS-EPOCA-RESULTADO           PIC 9(07) COMP VALUE ZEROES.
014200 01  WKS-ANIO-BISIESTO             PIC X(01) VALUE 'N'.
014300     88  ES-BISIESTO                        VALUE 'Y'.
014400 01  WKS-DIA-FIN-MES-CALC          PIC 9(02) VALUE ZEROES.
014500*--------> DATOS DEL USUARIO EN PROCESO
014600 01  WKS-USUARIO-ACTUAL            PIC X(12) VALUE SPACES.
014700*--------> AREAS DE TRABAJO PARA PRESUPUESTO
014800 01  WKS-BUD-PCT                   PIC S9(5)V99 COMP-3
014900                                    VALUE ZEROES.
015000 01  WKS-BUD-OVER                  PIC S9(9)V99 COMP-3
015100                                    VALUE ZEROES.
015200*--------> AREAS DE TRABAJO PARA RECURRENTES
015300 01  WKS-DIAS-FALTAN               PIC S9(7) COMP VALUE ZEROES.
015400*--------> AREAS DE TRABAJO PARA METAS
015500 01  WKS-META-ACTUAL               PIC X(12) VALUE SPACES.
015600 01  WKS-GOL-ACTUAL                PIC S9(9)V99 COMP-3
015700                                    VALUE ZEROES.
015800 01  WKS-GOL-RESTANTE              PIC S9(9)V99 COMP-3
015900                                    VALUE ZEROES.
016000 01  WKS-GOL-PCT                   PIC S9(5)V99 COMP-3
016100                                    VALUE ZEROES.
016200 01  WKS-GOL-PROX-ANIO             PIC 9(04) VALUE ZEROES.
016300 01  WKS-GOL-PROX-MES              PIC 9(02) VALUE ZEROES.
016400 01  WKS-GOL-PROX-DIA              PIC 9(02) VALUE ZEROES.
016500 01  WKS-GOL-DIAS-REST             PIC S9(7) COMP VALUE ZEROES.
016600*--------> AREAS DE EDICION PARA ARMADO DE MENSAJES
016700 01  WKS-MSG-MONTO-ED              PIC ZZZZZZZ9.99.
016800 01  WKS-MSG-PCT-ED                PIC ZZ9.9.
016900 01  WKS-MSG-TIPO-MINUSC           PIC X(08).
017000******************************************************************
017100 PROCEDURE DIVISION.
017200******************************************************************
017300*               S E C C I O N    P R I N C I P A L
017400******************************************************************
017500 000-MAIN SECTION.
017600     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
017700     PERFORM 200-PROCESA-USUARIOS THRU 200-PROCESA-USUARIOS-E
017800     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
017900     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
018000     STOP RUN.
018100 000-MAIN-E. EXIT.
018200
018300 100-APERTURA-ARCHIVOS SECTION.
018400     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
018500     MOVE WKS-FECHA-PROCESO-R TO WKS-EPOCA-ENTRADA
018600     PERFORM 800-CALCULA-DIAS-TRANSCURRIDOS THRU
018700        800-CALCULA-DIAS-TRANSCURRIDOS-E
018800     MOVE WKS-EPOCA-RESULTADO TO WKS-DIAS-PROCESO
018900     OPEN INPUT  USERS
019000          EXTEND NOTIFOUT
019100     IF FS-USERS NOT = 0 OR FS-NOTIFOUT NOT = 0
019200        DISPLAY '================================================'
019300                UPON CONSOLE
019400        DISPLAY '   FZP1NOT - ERROR AL ABRIR ARCHIVOS DE TRABAJO '
019500                UPON CONSOLE
019600        MOVE 91 TO RETURN-CODE
019700        STOP RUN
019800     END-IF.
019900 100-APERTURA-ARCHIVOS-E. EXIT.
020000
020100 200-PROCESA-USUARIOS SECTION.
020200     PERFORM 210-LEE-USERS THRU 210-LEE-USERS-E
020300     PERFORM 220-EVALUA-USUARIO THRU
020400        220-EVALUA-USUARIO-E UNTIL FIN-USERS.
020500 200-PROCESA-USUARIOS-E. EXIT.
020600
020700 210-LEE-USERS SECTION.
020800     READ USERS
020900          AT END SET FIN-USERS TO TRUE
021000     END-READ
021100     IF NOT FIN-USERS
021200        ADD 1 TO WKS-USUARIOS-LEIDOS
021300     END-IF.
021400 210-LEE-USERS-E. EXIT.
021500
021600 220-EVALUA-USUARIO SECTION.
021700     MOVE USR-ID TO WKS-USUARIO-ACTUAL
021800     PERFORM 300-NOTIFICA-PRESUPUESTO THRU
021900        300-NOTIFICA-PRESUPUESTO-E
022000     PERFORM 400-NOTIFICA-RECURRENTE THRU
022100        400-NOTIFICA-RECURRENTE-E
022200     PERFORM 500-NOTIFICA-META THRU 500-NOTIFICA-META-E
022300     PERFORM 210-LEE-USERS THRU 210-LEE-USERS-E.
022400 220-EVALUA-USUARIO-E. EXIT.
022500
022600*----------------------------------------------------------------
022700*     N O T I F I C A C I O N   D E   P R E S U P U E S T O
022800*----------------------------------------------------------------
022900 300-NOTIFICA-PRESUPUESTO SECTION.
023000     CLOSE BUDGETS
023100     OPEN INPUT BUDGETS
023200     PERFORM 310-LEE-BUDGETS THRU 310-LEE-BUDGETS-E
023300     PERFORM 315-EVALUA-PRESUPUESTO THRU
023400        315-EVALUA-PRESUPUESTO-E UNTIL FIN-BUDGETS.
023500 300-NOTIFICA-PRESUPUESTO-E. EXIT.
023600
023700 310-LEE-BUDGETS SECTION.
023800     READ BUDGETS
023900          AT END SET FIN-BUDGETS TO TRUE
024000     END-READ.
024100 310-LEE-BUDGETS-E. EXIT.
024200
024300 315-EVALUA-PRESUPUESTO SECTION.
024400     IF BUD-USER-ID = WKS-USUARIO-ACTUAL AND BUD-EN-AVISO
024500        PERFORM 320-ARMA-NOTIF-PRESUPUESTO THRU
024600           320-ARMA-NOTIF-PRESUPUESTO-E
024700     END-IF
024800     PERFORM 310-LEE-BUDGETS THRU 310-LEE-BUDGETS-E.
024900 315-EVALUA-PRESUPUESTO-E. EXIT.
025000
025100*--------> PORCENTAJE USADO, EXCEDIDO Y RESTANTE SEGUN LA REGLA
025200*          DE NEGOCIO DE NOTIFICACIONES DE PRESUPUESTO
025300 320-ARMA-NOTIF-PRESUPUESTO SECTION.
025400     SET NOT-TIPO-PRESUPUESTO TO TRUE
025500     MOVE BUD-ID               TO NOTB-BUD-ID
025600     MOVE BUD-USER-ID          TO NOTB-USER-ID
025700     MOVE BUD-MONTHLY-LIMIT    TO NOTB-LIMIT
025800     MOVE BUD-CURRENT-EXPEND   TO NOTB-EXPEND
025900     SUBTRACT BUD-CURRENT-EXPEND FROM BUD-MONTHLY-LIMIT
026000              GIVING NOTB-REMAINING
026100     MOVE BUD-CURRENCY         TO NOTB-CURRENCY
026200     MOVE 'N'                  TO NOTB-EXCEEDED
026300
026400     IF BUD-MONTHLY-LIMIT > ZEROES
026500        COMPUTE WKS-BUD-PCT ROUNDED =
026600           (BUD-CURRENT-EXPEND / BUD-MONTHLY-LIMIT) * 100
026700     ELSE
026800        MOVE ZEROES TO WKS-BUD-PCT
026900     END-IF
027000     MOVE WKS-BUD-PCT          TO NOTB-PERCENT
027100
027200     IF BUD-CURRENT-EXPEND >= BUD-MONTHLY-LIMIT
027300        MOVE 'Y' TO NOTB-EXCEEDED
027400        SUBTRACT BUD-MONTHLY-LIMIT FROM BUD-CURRENT-EXPEND
027500                 GIVING WKS-BUD-OVER
027600        MOVE WKS-BUD-OVER      TO WKS-MSG-MONTO-ED
027700        STRING 'You have exceeded your monthly budget '
027800               DELIMITED BY SIZE
027900               'limit by ' DELIMITED BY SIZE
028000               WKS-MSG-MONTO-ED DELIMITED BY SIZE
028100               ' '         DELIMITED BY SIZE
028200               BUD-CURRENCY DELIMITED BY SIZE
028300               '!'         DELIMITED BY SIZE
028400          INTO NOTB-MESSAGE
028500        END-STRING
028600     ELSE
028700        MOVE WKS-BUD-PCT       TO WKS-MSG-PCT-ED
028800        STRING 'You have used ' DELIMITED BY SIZE
028900               WKS-MSG-PCT-ED   DELIMITED BY SIZE
029000               '% of your monthly budget.' DELIMITED BY SIZE
029100          INTO NOTB-MESSAGE
029200        END-STRING
029300     END-IF
029400
029500     WRITE REG-NOTIFOUT
029600     IF FS-NOTIFOUT NOT = 0
029700        DISPLAY 'FZP1NOT - ERROR AL ESCRIBIR NOTIF. DE '
029800                'PRESUPUESTO, STATUS: ' FS-NOTIFOUT
029900                UPON CONSOLE
030000     ELSE
030100        ADD 1 TO WKS-NOTIF-PRESUPUESTO
030200     END-IF.
030300 320-ARMA-NOTIF-PRESUPUESTO-E. EXIT.
030400
030500*----------------------------------------------------------------
030600*   N O T I F I C A C I O N   D E   R E C U R R E N T E S
030700*----------------------------------------------------------------
030800 400-NOTIFICA-RECURRENTE SECTION.
030900     CLOSE TRANSACT
031000     OPEN INPUT TRANSACT
031100     PERFORM 410-LEE-TRANSACT THRU 410-LEE-TRANSACT-E
031200     PERFORM 415-EVALUA-RECURRENTE THRU
031300        415-EVALUA-RECURRENTE-E UNTIL FIN-TRANSACT.
031400 400-NOTIFICA-RECURRENTE-E. EXIT.
031500
031600 410-LEE-TRANSACT SECTION.
031700     READ TRANSACT
031800          AT END SET FIN-TRANSACT TO TRUE
031900     END-READ.
032000 410-LEE-TRANSACT-E. EXIT.
032100
032200 415-EVALUA-RECURRENTE SECTION.
032300     IF TRN-USER-ID = WKS-USUARIO-ACTUAL AND TRN-AVISA
032400                  AND TRN-ES-RECURRENTE
032500                  AND TRN-RECUR-NEXT-DATE NOT = SPACES
032600        PERFORM 420-ARMA-NOTIF-RECURRENTE THRU
032700           420-ARMA-NOTIF-RECURRENTE-E
032800     END-IF
032900     PERFORM 410-LEE-TRANSACT THRU 410-LEE-TRANSACT-E.
033000 415-EVALUA-RECURRENTE-E. EXIT.
033100
033200*--------> EMITE LA NOTIFICACION SOLO CUANDO FALTAN ENTRE 0 Y 3
033300*          DIAS PARA LA PROXIMA EJECUCION (REGLA DE NEGOCIO)
033400 420-ARMA-NOTIF-RECURRENTE SECTION.
033500     MOVE TRN-RNX-ANIO          TO WKS-EP-ANIO
033600     MOVE TRN-RNX-MES           TO WKS-EP-MES
033700     MOVE TRN-RNX-DIA           TO WKS-EP-DIA
033800     PERFORM 800-CALCULA-DIAS-TRANSCURRIDOS THRU
033900        800-CALCULA-DIAS-TRANSCURRIDOS-E
034000     SUBTRACT WKS-DIAS-PROCESO FROM WKS-EPOCA-RESULTADO
034100              GIVING WKS-DIAS-FALTAN
034200
034300     IF WKS-DIAS-FALTAN >= 0 AND WKS-DIAS-FALTAN <= 3
034400        SET NOT-TIPO-RECURRENTE TO TRUE
034500        MOVE TRN-ID             TO NOTR-TRN-ID
034600        MOVE TRN-USER-ID        TO NOTR-USER-ID
034700        MOVE TRN-BENEFICIARY    TO NOTR-BENEFICIARY
034800        MOVE TRN-AMOUNT         TO NOTR-AMOUNT
034900        MOVE TRN-CURRENCY       TO NOTR-CURRENCY
035000        MOVE TRN-TYPE           TO NOTR-TYPE
035100        MOVE TRN-RECUR-NEXT-DATE TO NOTR-NEXT-DATE
035200        MOVE WKS-DIAS-FALTAN    TO NOTR-DAYS-REMAINING
035300
035400        EVALUATE TRUE
035500           WHEN TRN-TIPO-GASTO
035600              MOVE 'expense ' TO WKS-MSG-TIPO-MINUSC
035700           WHEN TRN-TIPO-INGRESO
035800              MOVE 'income  ' TO WKS-MSG-TIPO-MINUSC
035900           WHEN TRN-TIPO-AHORRO
036000              MOVE 'savings ' TO WKS-MSG-TIPO-MINUSC
036100           WHEN OTHER
036200              MOVE TRN-TYPE   TO WKS-MSG-TIPO-MINUSC
036300        END-EVALUATE
036400        MOVE TRN-AMOUNT         TO WKS-MSG-MONTO-ED
036500*--------> EL TEXTO 'today'/'tomorrow'/'in N days' SE ARMA EN
036600*          LINEA PARA NO PARTIR 'IN N DAYS' AL RECORTAR BLANCOS
036700        EVALUATE WKS-DIAS-FALTAN
036800           WHEN 0
036900              STRING 'Recurring ' DELIMITED BY SIZE
037000                 WKS-MSG-TIPO-MINUSC DELIMITED BY SPACE
037100                 ' of '           DELIMITED BY SIZE
037200                 WKS-MSG-MONTO-ED DELIMITED BY SIZE
037300                 ' '              DELIMITED BY SIZE
037400                 TRN-CURRENCY     DELIMITED BY SIZE
037500                 ' to '           DELIMITED BY SIZE
037600                 TRN-BENEFICIARY  DELIMITED BY SIZE
037700                 ' is scheduled today.' DELIMITED BY SIZE
037800                INTO NOTR-MESSAGE
037900              END-STRING
038000           WHEN 1
038100              STRING 'Recurring ' DELIMITED BY SIZE
038200                 WKS-MSG-TIPO-MINUSC DELIMITED BY SPACE
038300                 ' of '           DELIMITED BY SIZE
038400                 WKS-MSG-MONTO-ED DELIMITED BY SIZE
038500                 ' '              DELIMITED BY SIZE
038600                 TRN-CURRENCY     DELIMITED BY SIZE
038700                 ' to '           DELIMITED BY SIZE
038800                 TRN-BENEFICIARY  DELIMITED BY SIZE
038900                 ' is scheduled tomorrow.' DELIMITED BY SIZE
039000                INTO NOTR-MESSAGE
039100              END-STRING
039200           WHEN OTHER
039300              STRING 'Recurring ' DELIMITED BY SIZE
039400                 WKS-MSG-TIPO-MINUSC DELIMITED BY SPACE
039500                 ' of '           DELIMITED BY SIZE
039600                 WKS-MSG-MONTO-ED DELIMITED BY SIZE
039700                 ' '              DELIMITED BY SIZE
039800                 TRN-CURRENCY     DELIMITED BY SIZE
039900                 ' to '           DELIMITED BY SIZE
040000                 TRN-BENEFICIARY  DELIMITED BY SIZE
040100                 ' is scheduled in ' DELIMITED BY SIZE
040200                 WKS-DIAS-FALTAN  DELIMITED BY SIZE
040300                 ' days.'         DELIMITED BY SIZE
040400                INTO NOTR-MESSAGE
040500              END-STRING
040600        END-EVALUATE
040700
040800        WRITE REG-NOTIFOUT
040900        IF FS-NOTIFOUT NOT = 0
041000           DISPLAY 'FZP1NOT - ERROR AL ESCRIBIR NOTIF. DE '
041100                   'RECURRENTE, STATUS: ' FS-NOTIFOUT
041200                   UPON CONSOLE
041300        ELSE
041400           ADD 1 TO WKS-NOTIF-RECURRENTE
041500        END-IF
041600     END-IF.
041700 420-ARMA-NOTIF-RECURRENTE-E. EXIT.
041800
041900*----------------------------------------------------------------
042000*         N O T I F I C A C I O N   D E   M E T A S
042100*----------------------------------------------------------------
042200 500-NOTIFICA-META SECTION.
042300     CLOSE GOALS
042400     OPEN INPUT GOALS
042500     PERFORM 510-LEE-GOALS THRU 510-LEE-GOALS-E
042600     PERFORM 515-EVALUA-META THRU
042700        515-EVALUA-META-E UNTIL FIN-GOALS.
042800 500-NOTIFICA-META-E. EXIT.
042900
043000 510-LEE-GOALS SECTION.
043100     READ GOALS
043200          AT END SET FIN-GOALS TO TRUE
043300     END-READ.
043400 510-LEE-GOALS-E. EXIT.
043500
043600 515-EVALUA-META SECTION.
043700     IF GOL-USER-ID = WKS-USUARIO-ACTUAL AND GOL-AVISA
043800                   AND GOL-AUTOCOBRO-SI
043900        PERFORM 520-ARMA-NOTIF-META THRU 520-ARMA-NOTIF-META-E
044000     END-IF
044100     PERFORM 510-LEE-GOALS THRU 510-LEE-GOALS-E.
044200 515-EVALUA-META-E. EXIT.
044300
044400 520-ARMA-NOTIF-META SECTION.
044500     MOVE GOL-ID TO WKS-META-ACTUAL
044600     PERFORM 530-SUMA-APORTES THRU 530-SUMA-APORTES-E
044700     SUBTRACT WKS-GOL-ACTUAL FROM GOL-AMOUNT-REQUIRED
044800              GIVING WKS-GOL-RESTANTE
044900     IF GOL-AMOUNT-REQUIRED > ZEROES
045000        COMPUTE WKS-GOL-PCT ROUNDED =
045100           (WKS-GOL-ACTUAL / GOL-AMOUNT-REQUIRED) * 100
045200     ELSE
045300        MOVE ZEROES TO WKS-GOL-PCT
045400     END-IF
045500     PERFORM 540-CALCULA-PROXIMO-COBRO THRU
045600        540-CALCULA-PROXIMO-COBRO-E
045700
045800     IF WKS-GOL-DIAS-REST <= 3 OR WKS-GOL-PCT >= 90
045900        SET NOT-TIPO-META TO TRUE
046000        MOVE GOL-ID               TO NOTG-GOAL-ID
046100        MOVE GOL-USER-ID          TO NOTG-USER-ID
046200        MOVE GOL-NAME             TO NOTG-NAME
046300        MOVE GOL-AMOUNT-REQUIRED  TO NOTG-REQUIRED
046400        MOVE WKS-GOL-ACTUAL       TO NOTG-CURRENT
046500        MOVE WKS-GOL-RESTANTE     TO NOTG-REMAINING
046600        MOVE WKS-GOL-PCT          TO NOTG-PERCENT
046700        MOVE GOL-MONTHLY-COMMIT   TO NOTG-COMMIT
046800        MOVE GOL-COLLECT-DAY      TO NOTG-COLLECT-DAY
046900        MOVE WKS-GOL-DIAS-REST    TO NOTG-DAYS-UNTIL
047000
047100        IF WKS-GOL-DIAS-REST <= 3
047200           MOVE GOL-MONTHLY-COMMIT TO WKS-MSG-MONTO-ED
047300*--------> EL TEXTO 'today'/'tomorrow'/'in N days' SE ARMA EN
047400*          LINEA PARA NO PARTIR 'IN N DAYS' AL RECORTAR BLANCOS
047500           EVALUATE WKS-GOL-DIAS-REST
047600              WHEN 0
047700                 STRING 'Auto-collection of ' DELIMITED BY SIZE
047800                    WKS-MSG-MONTO-ED   DELIMITED BY SIZE
047900                    ' for your '''     DELIMITED BY SIZE
048000                    GOL-NAME           DELIMITED BY SIZE
048100                    ''' goal is scheduled today.' DELIMITED
048200                                                   BY SIZE
048300                   INTO NOTG-MESSAGE
048400                 END-STRING
048500              WHEN 1
048600                 STRING 'Auto-collection of ' DELIMITED BY SIZE
048700                    WKS-MSG-MONTO-ED   DELIMITED BY SIZE
048800                    ' for your '''     DELIMITED BY SIZE
048900                    GOL-NAME           DELIMITED BY SIZE
049000                    ''' goal is scheduled tomorrow.' DELIMITED
049100                                                      BY SIZE
049200                   INTO NOTG-MESSAGE
049300                 END-STRING
049400              WHEN OTHER
049500                 STRING 'Auto-collection of ' DELIMITED BY SIZE
049600                    WKS-MSG-MONTO-ED   DELIMITED BY SIZE
049700                    ' for your '''     DELIMITED BY SIZE
049800                    GOL-NAME           DELIMITED BY SIZE
049900                    ''' goal is scheduled in ' DELIMITED
050000                                                BY SIZE
050100                    WKS-GOL-DIAS-REST  DELIMITED BY SIZE
050200                    ' days.'           DELIMITED BY SIZE
050300                   INTO NOTG-MESSAGE
050400                 END-STRING
050500           END-EVALUATE
050600        ELSE
050700           MOVE WKS-GOL-PCT       TO WKS-MSG-PCT-ED
050800           MOVE WKS-GOL-RESTANTE  TO WKS-MSG-MONTO-ED
050900           STRING 'You''ve reached ' DELIMITED BY SIZE
051000                  WKS-MSG-PCT-ED     DELIMITED BY SIZE
051100                  '% of your '''     DELIMITED BY SIZE
051200                  GOL-NAME           DELIMITED BY SIZE
051300                  ''' goal! Only '   DELIMITED BY SIZE
051400                  WKS-MSG-MONTO-ED   DELIMITED BY SIZE
051500                  ' more to go!'     DELIMITED BY SIZE
051600             INTO NOTG-MESSAGE
051700           END-STRING
051800        END-IF
051900
052000        WRITE REG-NOTIFOUT
052100        IF FS-NOTIFOUT NOT = 0
052200           DISPLAY 'FZP1NOT - ERROR AL ESCRIBIR NOTIF. DE '
052300                   'META, STATUS: ' FS-NOTIFOUT UPON CONSOLE
052400        ELSE
052500           ADD 1 TO WKS-NOTIF-META
052600        END-IF
052700     END-IF.
052800 520-ARMA-NOTIF-META-E. EXIT.
052900
053000*--------> RELEE EL HISTORICO DE APORTES Y SUMA LOS QUE
053100*          CORRESPONDEN A LA META EN PROCESO
053200 530-SUMA-APORTES SECTION.
053300     MOVE ZEROES TO WKS-GOL-ACTUAL
053400     CLOSE GOALCONT
053500     OPEN INPUT GOALCONT
053600     PERFORM 531-LEE-GOALCONT THRU 531-LEE-GOALCONT-E
053700     PERFORM 532-SUMA-SI-APLICA THRU
053800        532-SUMA-SI-APLICA-E UNTIL FIN-GOALCONT.
053900 530-SUMA-APORTES-E. EXIT.
054000
054100 531-LEE-GOALCONT SECTION.
054200     READ GOALCONT
054300          AT END SET FIN-GOALCONT TO TRUE
054400     END-READ.
054500 531-LEE-GOALCONT-E. EXIT.
054600
054700 532-SUMA-SI-APLICA SECTION.
054800     IF GCN-GOAL-ID = WKS-META-ACTUAL
054900        ADD GCN-AMOUNT TO WKS-GOL-ACTUAL
055000     END-IF
055100     PERFORM 531-LEE-GOALCONT THRU 531-LEE-GOALCONT-E.
055200 532-SUMA-SI-APLICA-E. EXIT.
055300
055400*--------> FECHA DE PROXIMO COBRO: EL DIA DE COBRO DEL MES EN
055500*          CURSO, RECORTADO AL FIN DE MES; SI YA PASO, SE TOMA
055600*          EL MISMO DIA DEL MES SIGUIENTE (REGLA DE NEGOCIO)
055700 540-CALCULA-PROXIMO-COBRO SECTION.
055800     MOVE WKS-FP-ANIO TO WKS-GOL-PROX-ANIO
055900     MOVE WKS-FP-MES  TO WKS-GOL-PROX-MES
056000     PERFORM 541-FIJA-DIA-COBRO THRU 541-FIJA-DIA-COBRO-E
056100
056200     MOVE WKS-GOL-PROX-ANIO TO WKS-EP-ANIO
056300     MOVE WKS-GOL-PROX-MES  TO WKS-EP-MES
056400     MOVE WKS-GOL-PROX-DIA  TO WKS-EP-DIA
056500     PERFORM 800-CALCULA-DIAS-TRANSCURRIDOS THRU
056600        800-CALCULA-DIAS-TRANSCURRIDOS-E
056700
056800     IF WKS-EPOCA-RESULTADO NOT > WKS-DIAS-PROCESO
056900        ADD 1 TO WKS-GOL-PROX-MES
057000        IF WKS-GOL-PROX-MES > 12
057100           MOVE 01 TO WKS-GOL-PROX-MES
057200           ADD  1  TO WKS-GOL-PROX-ANIO
057300        END-IF
057400        PERFORM 541-FIJA-DIA-COBRO THRU 541-FIJA-DIA-COBRO-E
057500        MOVE WKS-GOL-PROX-ANIO TO WKS-EP-ANIO
057600        MOVE WKS-GOL-PROX-MES  TO WKS-EP-MES
057700        MOVE WKS-GOL-PROX-DIA  TO WKS-EP-DIA
057800        PERFORM 800-CALCULA-DIAS-TRANSCURRIDOS THRU
057900           800-CALCULA-DIAS-TRANSCURRIDOS-E
058000     END-IF
058100
058200     SUBTRACT WKS-DIAS-PROCESO FROM WKS-EPOCA-RESULTADO
058300              GIVING WKS-GOL-DIAS-REST.
058400 540-CALCULA-PROXIMO-COBRO-E. EXIT.
058500
058600*--------> RECORTA EL DIA DE COBRO CONFIGURADO AL FIN DEL MES
058700*          QUE SE ESTA EVALUANDO
058800 541-FIJA-DIA-COBRO SECTION.
058900     MOVE WKS-GOL-PROX-ANIO TO WKS-EP-ANIO
059000     PERFORM 810-CALCULA-BISIESTO THRU 810-CALCULA-BISIESTO-E
059100     MOVE DIA-FIN-MES(WKS-GOL-PROX-MES) TO WKS-DIA-FIN-MES-CALC
059200     IF WKS-GOL-PROX-MES = 02 AND ES-BISIESTO
059300        ADD 1 TO WKS-DIA-FIN-MES-CALC
059400     END-IF
059500     IF GOL-COLLECT-DAY > WKS-DIA-FIN-MES-CALC
059600        MOVE WKS-DIA-FIN-MES-CALC TO WKS-GOL-PROX-DIA
059700     ELSE
059800        MOVE GOL-COLLECT-DAY      TO WKS-GOL-PROX-DIA
059900     END-IF.
060000 541-FIJA-DIA-COBRO-E. EXIT.
060100
060200*----------------------------------------------------------------
060300*     R U T I N A S   C O M U N E S   D E   F E C H A S
060400*----------------------------------------------------------------
060500*--------> DIAS TRANSCURRIDOS DESDE UNA FECHA BASE ARBITRARIA,
060600*          SUFICIENTE PARA RESTAR DOS FECHAS Y OBTENER LA
060700*          DIFERENCIA EN DIAS, SIN FUNCION INTRINSECA (TECNICA
060800*          DE LA CASA, TRUNCAMIENTO DE DIVISION ENTERA)
060900 800-CALCULA-DIAS-TRANSCURRIDOS SECTION.
061000     PERFORM 810-CALCULA-BISIESTO THRU 810-CALCULA-BISIESTO-E
061100     COMPUTE WKS-EPOCA-RESULTADO =
061200             (WKS-EP-ANIO * 365) + (WKS-EP-ANIO / 4)
061300           - (WKS-EP-ANIO / 100)  + (WKS-EP-ANIO / 400)
061400           + DIA-ACUM-MES(WKS-EP-MES) + WKS-EP-DIA
061500     IF WKS-EP-MES > 02 AND ES-BISIESTO
061600        ADD 1 TO WKS-EPOCA-RESULTADO
061700     END-IF.
061800 800-CALCULA-DIAS-TRANSCURRIDOS-E. EXIT.
061900
062000 810-CALCULA-BISIESTO SECTION.
062100     MOVE 'N' TO WKS-ANIO-BISIESTO
062200     IF (WKS-EP-ANIO / 4 * 4 = WKS-EP-ANIO) AND
062300        (WKS-EP-ANIO / 100 * 100 NOT = WKS-EP-ANIO)
062400        MOVE 'Y' TO WKS-ANIO-BISIESTO
062500     END-IF
062600     IF WKS-EP-ANIO / 400 * 400 = WKS-EP-ANIO
062700        MOVE 'Y' TO WKS-ANIO-BISIESTO
062800     END-IF.
062900 810-CALCULA-BISIESTO-E. EXIT.
063000
063100 900-ESTADISTICAS SECTION.
063200     DISPLAY '******************************************'
063300             UPON CONSOLE
063400     DISPLAY 'FZP1NOT - USUARIOS PROCESADOS                : '
063500             WKS-USUARIOS-LEIDOS UPON CONSOLE
063600     DISPLAY 'FZP1NOT - NOTIFICACIONES DE PRESUPUESTO      : '
063700             WKS-NOTIF-PRESUPUESTO UPON CONSOLE
063800     DISPLAY 'FZP1NOT - NOTIFICACIONES DE RECURRENTES      : '
063900             WKS-NOTIF-RECURRENTE UPON CONSOLE
064000     DISPLAY 'FZP1NOT - NOTIFICACIONES DE METAS            : '
064100             WKS-NOTIF-META UPON CONSOLE
064200     DISPLAY '******************************************'
064300             UPON CONSOLE.
064400 900-ESTADISTICAS-E. EXIT.
064500
064600 950-CIERRA-ARCHIVOS SECTION.
064700     CLOSE USERS BUDGETS TRANSACT GOALS GOALCONT NOTIFOUT.
064800 950-CIERRA-ARCHIVOS-E. EXIT.
