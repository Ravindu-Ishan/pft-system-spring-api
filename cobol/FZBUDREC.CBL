000100******************************************************************
000200* COPYBOOK    : FZBUDREC                                         *
000300* APLICACION  : FINANZAS PERSONALES                              *
000400* DESCRIPCION : LAYOUT DEL MAESTRO DE PRESUPUESTOS (BUDGETS)     *
000500*             : UN REGISTRO POR USUARIO, CON HASTA 5 LIMITES POR *
000600*             : CATEGORIA CUANDO EL INDICADOR DE LIMITES POR     *
000700*             : CATEGORIA ESTA ENCENDIDO                         *
000800* ARCHIVOS    : BUDGETS=A/C (ENTRADA Y REESCRITURA)              *
000900******************************************************************
001000*   H I S T O R I A L   D E   C A M B I O S   D E L   L A Y O U T 
001100* 02/05/2001  JCM  TK-00298  ALTA INICIAL                        *CHG00298
001200* 17/08/2010  PEDR TK-00955  SE AMPLIAN LOS LIMITES POR CATEGORIA*CHG00955
001300*                  DE 3 A 5 ENTRADAS                             *
001400* 10/06/2024  JVCH TK-01000  SE RECORTAN BUDC-LIMIT Y            *CHG01000
001500*                  BUDC-CURRENT DE 7 A 5 DIGITOS PARA QUE EL     *
001600*                  REGISTRO VUELVA A CUADRAR EN 220 BYTES        *
001700******************************************************************
001800 01  REG-BUDGET.                                                  
001900     05  BUD-ID                    PIC X(12).                     
002000     05  BUD-USER-ID               PIC X(12).                     
002100     05  BUD-MONTHLY-LIMIT         PIC S9(9)V99.                  
002200     05  BUD-CURRENT-EXPEND        PIC S9(9)V99.                  
002300     05  BUD-CURRENCY              PIC X(03).                     
002400     05  BUD-CAT-LIMITS-ON         PIC X(01).                     
002500         88  BUD-USA-LIMITE-CATEG           VALUE 'Y'.            
002600     05  BUD-CAT-LIMIT             OCCURS 5 TIMES                 
002700                                    INDEXED BY BUD-IX.            
002800         10  BUDC-CATEGORY         PIC X(20).                     
002900         10  BUDC-LIMIT            PIC 9(05).                     
003000         10  BUDC-CURRENT          PIC 9(05).                     
003100         10  BUDC-WARNING          PIC X(1).                      
003200             88  BUDC-AVISO-ENCENDIDO       VALUE 'Y'.            
003300     05  BUD-WARNING               PIC X(01).                     
003400         88  BUD-EN-AVISO                   VALUE 'Y'.            
003500     05  BUD-TIMESTAMP             PIC X(10).                     
003600     05  BUD-FECHA-R REDEFINES BUD-TIMESTAMP.                     
003700         10  BUD-FEC-ANIO          PIC 9(04).                     
003800         10  FILLER                PIC X(01).                     
003900         10  BUD-FEC-MES           PIC 9(02).                     
004000         10  FILLER                PIC X(01).                     
004100         10  BUD-FEC-DIA           PIC 9(02).                     
004200     05  FILLER                    PIC X(04).                     
