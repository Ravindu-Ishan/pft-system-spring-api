000100******************************************************************
000200* COPYBOOK    : FZDSHREC                                         *
000300* APLICACION  : FINANZAS PERSONALES                              *
000400* DESCRIPCION : LAYOUT DE SALIDA DEL TABLERO RESUMEN (DASHOUT).  *
000500*             : DOS TIPOS DE REGISTRO, DISTINGUIDOS POR          *
000600*             : DSH-REC-TYPE Y REDEFINIDOS SOBRE LA MISMA AREA   *
000700* ARCHIVOS    : DASHOUT=A (SOLO SALIDA, LINE SEQUENTIAL)         *
000800* LONGITUD    : 132 BYTES POR REGISTRO                           *
000900******************************************************************
001000*   H I S T O R I A L   D E   C A M B I O S   D E L   L A Y O U T 
001100* 30/08/1994  PEDR TK-00115  ALTA INICIAL, RESUMEN POR USUARIO   *CHG00115
001200* 11/09/2012  PEDR TK-01102  SE AGREGA EL RESUMEN GENERAL        *CHG01102
001300*                  PARA EL ROL ADMINISTRADOR                     *
001400* 22/04/2024  JVCH TK-00971  SE REDISENA EL AREA DE USUARIO PARA *CHG00971
001500*                  DESGLOSAR LOS MOVIMIENTOS DEL MES EN CURSO    *
001600*                  POR TIPO Y ADJUNTAR EL PRESUPUESTO Y LA       *
001700*                  CANTIDAD DE METAS EN CURSO                    *
001800* 06/06/2024  JVCH TK-00993  SE AGREGA EL NOMBRE DEL USUARIO EN  *CHG00993
001900*                  AMBAS AREAS, EL CONTADOR COMBINADO DE         *
002000*                  MOVIMIENTOS DEL MES, Y SE AMPLIAN LOS         *
002100*                  CONTADORES QUE VENIAN CORTOS PARA VOLUMENES   *
002200*                  GRANDES DE TRANSACCIONES Y METAS              *
002300* 10/06/2024  JVCH TK-00999  SE RECORTA EL AREA DE USUARIO Y LA  *CHG00999
002400*                  DE ADMINISTRADOR A 131 BYTES CADA UNA (132    *
002500*                  CON EL INDICADOR DE TIPO) PARA AJUSTARSE AL   *
002600*                  DISENO; SE QUITAN DE DASHOUT EL DESGLOSE POR  *
002700*                  TIPO DEL MES Y LA CLAVE DE USUARIO, QUE NO    *
002800*                  FORMAN PARTE DEL TABLERO PUBLICADO            *
002900******************************************************************
003000 01  REG-DASHOUT.                                                 
003100     05  DSH-REC-TYPE              PIC X(01).                     
003200         88  DSH-TIPO-USUARIO              VALUE 'U'.             
003300         88  DSH-TIPO-ADMIN                 VALUE 'A'.            
003400     05  DSH-USER-AREA.                                           
003500         10  DSHU-USERNAME         PIC X(41).                     
003600         10  DSHU-TRN-COUNT        PIC 9(09) COMP-3.              
003700         10  DSHU-MES-TRN-COUNT    PIC 9(09) COMP-3.              
003800         10  DSHU-MES-INGRESO-TOT  PIC S9(9)V99.                  
003900         10  DSHU-MES-GASTO-TOT    PIC S9(9)V99.                  
004000         10  DSHU-MES-AHORRO-TOT   PIC S9(9)V99.                  
004100         10  DSHU-BUD-LIMIT        PIC S9(9)V99.                  
004200         10  DSHU-BUD-EXPEND       PIC S9(9)V99.                  
004300         10  DSHU-GOAL-COUNT       PIC 9(04) COMP-3.              
004400         10  DSHU-CURRENCY         PIC X(03).                     
004500         10  DSHU-AS-OF-DATE       PIC X(10).                     
004600         10  FILLER                PIC X(09).                     
004700     05  DSH-ADMIN-AREA REDEFINES DSH-USER-AREA.                  
004800         10  DSHA-USERNAME         PIC X(41).                     
004900         10  DSHA-TRN-TOTAL        PIC 9(09) COMP-3.              
005000         10  DSHA-TRN-MES          PIC 9(09) COMP-3.              
005100         10  DSHA-USER-TOTAL       PIC 9(06) COMP-3.              
005200         10  DSHA-AS-OF-DATE       PIC X(10).                     
005300         10  FILLER                PIC X(66).                     
