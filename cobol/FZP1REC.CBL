000100******************************************************************
000200* FECHA       : 09/07/1985                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZP1REC                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECORRE EL MAESTRO DE TRANSACCIONES BUSCANDO LAS *
000800*             : PLANTILLAS RECURRENTES VENCIDAS (FECHA PROXIMA   *
000900*             : EJECUCION <= FECHA DE PROCESO), GENERA LA NUEVA  *
001000*             : TRANSACCION CONTABILIZADA Y AVANZA EL CALENDARIO *
001100*             : DE LA PLANTILLA SEGUN SU PATRON DE RECURRENCIA   *
001200* ARCHIVOS    : TRANSACT=C, TRANNEW=A                            *
001300* ACCION (ES) : A=ACTUALIZA                                      *
001400* PROGRAMA(S) : CALL FZP9TRN                                     *
001500******************************************************************
001600*   H I S T O R I A L   D E   C A M B I O S
001700* 09/07/1985  PEDR TK-00045  ALTA INICIAL DEL PROCESADOR DE      *CHG00045
001800*                  TRANSACCIONES RECURRENTES                    *
001900* 16/11/1991  PEDR TK-00098  SE AGREGA VALIDACION DE ULTIMO DIA  *CHG00098
002000*                  DEL MES PARA LA RECURRENCIA MENSUAL, EVITA    *
002100*                  SALTOS DE FEBRERO A MARZO                    *
002200* 19/01/1999  EDR  TK-00131  AMPLIACION Y2K - FECHAS A 4 DIGITOS *CHG00131
002300*                  DE ANIO EN TODAS LAS AREAS DE TRABAJO (NOTA   *
002400*                  DEL TRASPASO DE LA RUTINA DE FECHAS ORIGINAL) *
002500* 03/12/2023  PEDR TK-00905  SE CORRIGE EL AVANCE DE CALENDARIO  *CHG00905
002600*                  MENSUAL CUANDO EL DIA DE EJECUCION EXCEDE EL  *
002700*                  FIN DE MES (FEBRERO)                          *
002800* 22/02/2024  JVCH TK-00951  SE AGREGA CONTEO DE RECURRENTES     *CHG00951
002900*                  VENCIDAS PARA LA BITACORA DE ESTADISTICAS     *
003000* 09/05/2024  JVCH TK-00967  SE ABRE SYSSET EN LA APERTURA PARA  *CHG00967
003100*                  TOMAR EL LIMITE DE TRANSACCIONES DE PARAMETROS*
003200*                  DEL SISTEMA EN LUGAR DE SOLO USAR DEFECTOS    *
003300* 30/05/2024  JVCH TK-00990  SE AGREGA EL RECONTEO DE            *CHG00990
003400*                  TRANSACCIONES POR USUARIO ANTES DE LLAMAR A   *
003500*                  FZP9TRN (ANTES VIAJABA SIEMPRE EN CERO Y LA   *
003600*                  VALIDACION DE LIMITE NUNCA SE DISPARABA) Y SE *
003700*                  ENVIA LA TABLA DE CATEGORIAS DE SYSSET        *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    FZP1REC.
004100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
004300 DATE-WRITTEN.  09/07/1985.
004400 DATE-COMPILED.
004500 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT TRANSACT  ASSIGN TO TRANSACT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-TRANSACT.
005500     SELECT TRANNEW   ASSIGN TO TRANNEW
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-TRANNEW.
005800     SELECT SYSSET    ASSIGN TO SYSSET
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS FS-SYSSET.
006100*--------> TK-00990 - SEGUNDO HANDLE DE TRANSACT, SOLO PARA
006200*          RECONTAR LAS TRANSACCIONES DEL USUARIO SIN PERDER LA
006300*          POSICION DE LECTURA DEL CICLO PRINCIPAL (200)
006400     SELECT TRANCNT   ASSIGN TO TRANSACT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-TRANCNT.
006700 DATA DIVISION.
006800 FILE SECTION.
006900******************************************************************
007000*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007100******************************************************************
007200*   MAESTRO DE TRANSACCIONES DE ENTRADA (INCLUYE PLANTILLAS)
007300 FD  TRANSACT.
007400 01  REG-TRANSACT-IN.
007500     COPY FZTRNREC REPLACING REG-TRANSACT BY REG-TRANSACT-IN
007600                    LEADING ==TRN-== BY ==TRI-==.
007700*   MAESTRO DE TRANSACCIONES DE SALIDA, YA ACTUALIZADO
007800 FD  TRANNEW.
007900 01  REG-TRANSACT-OUT.
008000     COPY FZTRNREC REPLACING REG-TRANSACT BY REG-TRANSACT-OUT
008100                    LEADING ==TRN-== BY ==TRO-==.
008200*   PARAMETROS DEL SISTEMA, UN SOLO REGISTRO (PUEDE NO EXISTIR)
008300 FD  SYSSET.
008400 01  REG-SYSSET.
008500     COPY FZSYSREC.
008600*   SEGUNDO HANDLE DE TRANSACT PARA EL RECONTEO POR USUARIO
008700 FD  TRANCNT.
008800 01  REG-TRANSACT-CNT.
008900     COPY FZTRNREC REPLACING REG-TRANSACT BY REG-TRANSACT-CNT
009000                    LEADING ==TRN-== BY ==TRC-==.
009100 WORKING-STORAGE SECTION.
009200******************************************************************
009300*                     VARIABLES FILE STATUS                      *
009400******************************************************************
009500 01  WKS-ARCHIVOS-STATUS.
009600     05  FS-TRANSACT               PIC 9(02) VALUE ZEROES.
009700     05  FS-TRANNEW                PIC 9(02) VALUE ZEROES.
009800     05  FS-SYSSET                 PIC 9(02) VALUE ZEROES.
009900     05  FS-TRANCNT                PIC 9(02) VALUE ZEROES.
010000     05  FILLER                    PIC X(06).
010100******************************************************************
010200*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010300******************************************************************
010400 01  WKS-CONTADORES.
010500     05  WKS-REG-LEIDOS            PIC 9(07) COMP VALUE ZEROES.
010600     05  WKS-REG-ESCRITOS          PIC 9(07) COMP VALUE ZEROES.
010700     05  WKS-RECUR-VENCIDAS        PIC 9(07) COMP VALUE ZEROES.
010800     05  WKS-RECUR-FINALIZADAS     PIC 9(07) COMP VALUE ZEROES.
010900 01  WKS-SWITCHES.
011000     05  WKS-FIN-TRANSACT          PIC X(01) VALUE 'N'.
011100         88  FIN-TRANSACT                  VALUE 'Y'.
011200     05  WKS-FIN-TRANCNT           PIC X(01) VALUE 'N'.
011300         88  FIN-TRANCNT                   VALUE 'Y'.
011400 01  WKS-FECHA-PROCESO             PIC 9(08) VALUE ZEROES.
011500 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
011600     05  WKS-FP-ANIO               PIC 9(04).
011700     05  WKS-FP-MES                PIC 9(02).
011800     05  WKS-FP-DIA                PIC 9(02).
011900*--------> AREA DE TRABAJO PARA EL CALCULO DE LA PROXIMA FECHA
012000 01  WKS-PROX-FECHA                PIC 9(08) VALUE ZEROES.
012100 01  WKS-PROX-FECHA-R REDEFINES WKS-PROX-FECHA.
012200     05  WKS-PF-ANIO               PIC 9(04).
012300     05  WKS-PF-MES                PIC 9(02).
012400     05  WKS-PF-DIA                PIC 9(02).
012500 01  WKS-FIN-FECHA                 PIC 9(08) VALUE ZEROES.
012600 01  WKS-FIN-FECHA-R REDEFINES WKS-FIN-FECHA.
012700     05  WKS-FF-ANIO               PIC 9(04).
012800     05  WKS-FF-MES                PIC 9(02).
012900     05  WKS-FF-DIA                PIC 9(02).
013000 01  WKS-ANIO-BISIESTO             PIC X(01) VALUE 'N'.
013100     88  ES-BISIESTO                        VALUE 'Y'.
013200 01  WKS-DIA-FIN-MES-CALC          PIC 9(02) VALUE ZEROES.
013300*--------> TABLA DE DIAS POR MES, TAL COMO LA USA LA RUTINA
013400*          ORIGINAL DE CALCULO DE MORAS (AÑO NO BISIESTO)
013500 01  TABLA-DIAS.
013600     02  FILLER     PIC X(24) VALUE '312831303130313130313031'.
013700 01  F-TABLA-DIAS REDEFINES TABLA-DIAS.
013800     02  DIA-FIN-MES   PIC 99 OCCURS 12 TIMES.
013900*--------> AREA DE PARAMETROS PARA LA SUBRUTINA FZP9TRN; EL LIMITE
014000*          SE TOMA DE SYSSET EN LA APERTURA (RUTINA 110), Y SI EL
014100*          ARCHIVO NO TRAE REGISTRO LA PROPIA FZP9TRN APLICA LOS
014200*          DEFECTOS DEL SISTEMA
014300 01  WKS-PARAMETROS-TRN.
014400     05  WKS-USER-CURRENCY         PIC X(03) VALUE SPACES.
014500     05  WKS-TOTAL-TRN-LIMIT       PIC 9(06) COMP VALUE ZEROES.
014600     05  WKS-SYSSET-LEIDO          PIC X(01) VALUE 'N'.
014700     05  WKS-TRN-COUNT-USUARIO     PIC 9(06) COMP VALUE ZEROES.
014800     05  WKS-TRN-RECHAZADA         PIC X(01) VALUE 'N'.
014900         88  TRN-FUE-RECHAZADA             VALUE 'Y'.
015000     05  WKS-REFRESCAR-PRESUPUESTO PIC X(01) VALUE 'N'.
015100     05  WKS-CATEGORIA-VALIDA      PIC X(20) OCCURS 20 TIMES
015200                                   INDEXED BY WKS-CAT-IX.
015300******************************************************************
015400 PROCEDURE DIVISION.
015500******************************************************************
015600*               S E C C I O N    P R I N C I P A L
015700******************************************************************
015800 000-MAIN SECTION.
015900     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E
016000     PERFORM 110-LEE-PARAMETROS-SISTEMA
016100        THRU 110-LEE-PARAMETROS-SISTEMA-E
016200     PERFORM 200-PROCESA-TRANSACCIONES
016300        THRU 200-PROCESA-TRANSACCIONES-E
016400     PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
016500     PERFORM 950-CIERRA-ARCHIVOS THRU 950-CIERRA-ARCHIVOS-E
016600     STOP RUN.
016700 000-MAIN-E. EXIT.
016800
016900 100-APERTURA-ARCHIVOS SECTION.
017000     ACCEPT WKS-FECHA-PROCESO FROM SYSIN
017100     OPEN INPUT  TRANSACT TRANCNT
017200          OUTPUT TRANNEW
017300     IF FS-TRANSACT NOT = 0 OR FS-TRANNEW NOT = 0
017400                            OR FS-TRANCNT NOT = 0
017500        DISPLAY '================================================'
017600                UPON CONSOLE
017700        DISPLAY '   FZP1REC - ERROR AL ABRIR ARCHIVOS DE TRABAJO '
017800                UPON CONSOLE
017900        DISPLAY ' FS-TRANSACT: (' FS-TRANSACT ') FS-TRANNEW: ('
018000                FS-TRANNEW ') FS-TRANCNT: (' FS-TRANCNT ')'
018100                UPON CONSOLE
018200        DISPLAY '================================================'
018300                UPON CONSOLE
018400        MOVE 91 TO RETURN-CODE
018500        STOP RUN
018600     END-IF.
018700 100-APERTURA-ARCHIVOS-E. EXIT.
018800
018900*--------> SYSSET ES UN ARCHIVO DE UN SOLO REGISTRO; SI NO EXISTE
019000*          O VIENE VACIO, FZP9TRN APLICA LOS DEFECTOS DEL SISTEMA
019100 110-LEE-PARAMETROS-SISTEMA SECTION.
019200     OPEN INPUT SYSSET
019300     IF FS-SYSSET NOT = 0
019400        MOVE 'N' TO WKS-SYSSET-LEIDO
019500        MOVE SPACES TO WKS-CATEGORIA-VALIDA
019600     ELSE
019700        READ SYSSET INTO REG-SYSSET
019800             AT END
019900                  MOVE 'N' TO WKS-SYSSET-LEIDO
020000                  MOVE SPACES TO WKS-CATEGORIA-VALIDA
020100             NOT AT END
020200                  MOVE 'Y' TO WKS-SYSSET-LEIDO
020300                  MOVE SYS-TOTAL-TRN-LIMIT TO WKS-TOTAL-TRN-LIMIT
020400                  MOVE SYS-CATEGORY TO WKS-CATEGORIA-VALIDA
020500        END-READ
020600        CLOSE SYSSET
020700     END-IF.
020800 110-LEE-PARAMETROS-SISTEMA-E. EXIT.
020900
021000*--------> CICLO PRINCIPAL DE LECTURA SECUENCIAL DEL MAESTRO
021100 200-PROCESA-TRANSACCIONES SECTION.
021200     PERFORM 210-LEE-TRANSACT THRU 210-LEE-TRANSACT-E
021300     PERFORM 220-EVALUA-REGISTRO THRU 220-EVALUA-REGISTRO-E
021400        UNTIL FIN-TRANSACT.
021500 200-PROCESA-TRANSACCIONES-E. EXIT.
021600
021700 210-LEE-TRANSACT SECTION.
021800     READ TRANSACT INTO REG-TRANSACT-IN
021900          AT END SET FIN-TRANSACT TO TRUE
022000     END-READ
022100     IF NOT FIN-TRANSACT
022200        ADD 1 TO WKS-REG-LEIDOS
022300     END-IF.
022400 210-LEE-TRANSACT-E. EXIT.
022500
022600 220-EVALUA-REGISTRO SECTION.
022700     IF TRI-ES-RECURRENTE AND TRI-RECUR-NEXT-DATE NOT = SPACES
022800        MOVE TRI-RNX-ANIO          TO WKS-PF-ANIO
022900        MOVE TRI-RNX-MES           TO WKS-PF-MES
023000        MOVE TRI-RNX-DIA           TO WKS-PF-DIA
023100        IF WKS-PROX-FECHA NOT > WKS-FECHA-PROCESO
023200           ADD 1 TO WKS-RECUR-VENCIDAS
023300           PERFORM 300-GENERA-TRANSACCION-NUEVA
023400              THRU 300-GENERA-TRANSACCION-NUEVA-E
023500           PERFORM 400-AVANZA-CALENDARIO
023600              THRU 400-AVANZA-CALENDARIO-E
023700        END-IF
023800     END-IF
023900     PERFORM 250-ESCRIBE-PLANTILLA THRU 250-ESCRIBE-PLANTILLA-E
024000     PERFORM 210-LEE-TRANSACT THRU 210-LEE-TRANSACT-E.
024100 220-EVALUA-REGISTRO-E. EXIT.
024200
024300*--------> ESCRIBE LA PLANTILLA (MODIFICADA O NO) EN EL MAESTRO
024400*          NUEVO, CONSERVANDO EL ORDEN DEL ARCHIVO DE ENTRADA
024500 250-ESCRIBE-PLANTILLA SECTION.
024600     MOVE REG-TRANSACT-IN TO REG-TRANSACT-OUT
024700     WRITE REG-TRANSACT-OUT
024800     IF FS-TRANNEW NOT = 0
024900        DISPLAY 'FZP1REC - ERROR AL ESCRIBIR PLANTILLA, STATUS: '
025000                FS-TRANNEW ' TRN-ID: ' TRI-ID UPON CONSOLE
025100     ELSE
025200        ADD 1 TO WKS-REG-ESCRITOS
025300     END-IF.
025400 250-ESCRIBE-PLANTILLA-E. EXIT.
025500
025600*--------> GENERA LA NUEVA TRANSACCION CONTABILIZADA A PARTIR DE
025700*          LOS DATOS DE LA PLANTILLA RECURRENTE VENCIDA
025800 300-GENERA-TRANSACCION-NUEVA SECTION.
025900     MOVE SPACES                   TO REG-TRANSACT-OUT
026000     MOVE TRI-ID                   TO TRO-ID
026100     MOVE TRI-USER-ID              TO TRO-USER-ID
026200     MOVE TRI-TYPE                 TO TRO-TYPE
026300     MOVE TRI-CATEGORY             TO TRO-CATEGORY
026400     MOVE TRI-TAGS                 TO TRO-TAGS
026500     MOVE TRI-BENEFICIARY          TO TRO-BENEFICIARY
026600     MOVE TRI-DESCRIPTION          TO TRO-DESCRIPTION
026700     MOVE TRI-AMOUNT               TO TRO-AMOUNT
026800     MOVE TRI-CURRENCY             TO TRO-CURRENCY
026900     MOVE 'N'                      TO TRO-IS-RECURRING
027000     MOVE SPACES                   TO TRO-RECUR-PATTERN
027100     MOVE 'N'                      TO TRO-NOTIFY
027200     STRING WKS-FP-ANIO DELIMITED BY SIZE
027300            '-'         DELIMITED BY SIZE
027400            WKS-FP-MES  DELIMITED BY SIZE
027500            '-'         DELIMITED BY SIZE
027600            WKS-FP-DIA  DELIMITED BY SIZE
027700       INTO TRO-DATE
027800     END-STRING
027900     MOVE TRO-DATE                 TO TRO-LAST-UPDATED
028000
028100     MOVE TRI-CURRENCY             TO WKS-USER-CURRENCY
028200     PERFORM 320-CUENTA-TRANSACCIONES-USUARIO
028300        THRU 320-CUENTA-TRANSACCIONES-USUARIO-E
028400     CALL 'FZP9TRN' USING WKS-PARAMETROS-TRN, REG-TRANSACT-OUT
028500
028600     IF TRN-FUE-RECHAZADA
028700        DISPLAY 'FZP1REC - TRANSACCION RECURRENTE RECHAZADA, '
028800                'VALIDACION FZP9TRN, USUARIO: ' TRO-USER-ID
028900                UPON CONSOLE
029000     ELSE
029100        WRITE REG-TRANSACT-OUT
029200        IF FS-TRANNEW NOT = 0
029300           DISPLAY 'FZP1REC - ERROR AL ESCRIBIR TRANSACCION '
029400                   'NUEVA, STATUS: ' FS-TRANNEW UPON CONSOLE
029500        ELSE
029600           ADD 1 TO WKS-REG-ESCRITOS
029700        END-IF
029800     END-IF.
029900 300-GENERA-TRANSACCION-NUEVA-E. EXIT.
030000
030100*--------> TK-00990 - RELEE TRANSACT.DAT DESDE EL PRINCIPIO POR UN
030200*          SEGUNDO HANDLE (TRANCNT) PARA CONTAR LAS TRANSACCIONES
030300*          QUE YA TIENE EL USUARIO, SIN ALTERAR LA LECTURA DE 210
030400 320-CUENTA-TRANSACCIONES-USUARIO SECTION.
030500     MOVE ZEROES TO WKS-TRN-COUNT-USUARIO
030600     CLOSE TRANCNT
030700     OPEN INPUT TRANCNT
030800     PERFORM 321-LEE-TRANCNT THRU 321-LEE-TRANCNT-E
030900     PERFORM 322-CUENTA-SI-APLICA THRU 322-CUENTA-SI-APLICA-E
031000        UNTIL FIN-TRANCNT.
031100 320-CUENTA-TRANSACCIONES-USUARIO-E. EXIT.
031200
031300 321-LEE-TRANCNT SECTION.
031400     READ TRANCNT INTO REG-TRANSACT-CNT
031500          AT END SET FIN-TRANCNT TO TRUE
031600     END-READ.
031700 321-LEE-TRANCNT-E. EXIT.
031800
031900 322-CUENTA-SI-APLICA SECTION.
032000     IF TRC-USER-ID = TRO-USER-ID
032100        ADD 1 TO WKS-TRN-COUNT-USUARIO
032200     END-IF
032300     PERFORM 321-LEE-TRANCNT THRU 321-LEE-TRANCNT-E.
032400 322-CUENTA-SI-APLICA-E. EXIT.
032500
032600*--------> AVANZA EL CALENDARIO DE LA PLANTILLA SEGUN SU PATRON.
032700*          SI LA FECHA AVANZADA SOBREPASA LA FECHA FIN, SE
032800*          DETIENE LA RECURRENCIA (REGLA DE NEGOCIO)
032900 400-AVANZA-CALENDARIO SECTION.
033000     MOVE ZEROES TO WKS-FIN-FECHA
033100     IF TRI-RECUR-END NOT = SPACES
033200        MOVE TRI-RECUR-END(1:4)  TO WKS-FF-ANIO
033300        MOVE TRI-RECUR-END(6:2)  TO WKS-FF-MES
033400        MOVE TRI-RECUR-END(9:2)  TO WKS-FF-DIA
033500     END-IF
033600
033700     EVALUATE TRUE
033800        WHEN TRI-PATRON-DIARIO
033900           PERFORM 410-SUMA-DIAS THRU 410-SUMA-DIAS-E
034000        WHEN TRI-PATRON-SEMANAL
034100           PERFORM 420-SUMA-SEMANA THRU 420-SUMA-SEMANA-E
034200        WHEN TRI-PATRON-MENSUAL
034300           PERFORM 430-SUMA-MES THRU 430-SUMA-MES-E
034400        WHEN OTHER
034500           DISPLAY 'FZP1REC - PATRON DE RECURRENCIA DESCONOCIDO '
034600                   TRI-RECUR-PATTERN UPON CONSOLE
034700     END-EVALUATE
034800
034900     IF WKS-FIN-FECHA NOT = ZEROES AND
035000                                WKS-PROX-FECHA > WKS-FIN-FECHA
035100        MOVE 'N'     TO TRI-IS-RECURRING
035200        MOVE SPACES  TO TRI-RECUR-PATTERN
035300        MOVE SPACES  TO TRI-RECUR-START
035400        MOVE SPACES  TO TRI-RECUR-END
035500        MOVE ZEROES  TO TRI-RECUR-EXEC-DAY
035600        MOVE SPACES  TO TRI-RECUR-NEXT-DATE
035700        ADD 1 TO WKS-RECUR-FINALIZADAS
035800     ELSE
035900        MOVE WKS-PF-ANIO           TO TRI-RNX-ANIO
036000        MOVE WKS-PF-MES            TO TRI-RNX-MES
036100        MOVE WKS-PF-DIA            TO TRI-RNX-DIA
036200     END-IF.
036300 400-AVANZA-CALENDARIO-E. EXIT.
036400
036500 410-SUMA-DIAS SECTION.
036600     ADD 1 TO WKS-PF-DIA
036700     PERFORM 440-NORMALIZA-FECHA THRU 440-NORMALIZA-FECHA-E.
036800 410-SUMA-DIAS-E. EXIT.
036900
037000 420-SUMA-SEMANA SECTION.
037100     ADD 7 TO WKS-PF-DIA
037200     PERFORM 440-NORMALIZA-FECHA THRU 440-NORMALIZA-FECHA-E.
037300 420-SUMA-SEMANA-E. EXIT.
037400
037500*--------> UN MES CALENDARIO ADELANTE, RESPETANDO EL DIA DE
037600*          EJECUCION CONFIGURADO, RECORTADO AL FIN DE MES
037700 430-SUMA-MES SECTION.
037800     ADD 1 TO WKS-PF-MES
037900     IF WKS-PF-MES > 12
038000        MOVE 01 TO WKS-PF-MES
038100        ADD  1  TO WKS-PF-ANIO
038200     END-IF
038300     PERFORM 450-CALCULA-BISIESTO THRU 450-CALCULA-BISIESTO-E
038400     MOVE DIA-FIN-MES(WKS-PF-MES) TO WKS-DIA-FIN-MES-CALC
038500     IF WKS-PF-MES = 02 AND ES-BISIESTO
038600        ADD 1 TO WKS-DIA-FIN-MES-CALC
038700     END-IF
038800     IF TRI-RECUR-EXEC-DAY > WKS-DIA-FIN-MES-CALC
038900        MOVE WKS-DIA-FIN-MES-CALC TO WKS-PF-DIA
039000     ELSE
039100        MOVE TRI-RECUR-EXEC-DAY   TO WKS-PF-DIA
039200     END-IF.
039300 430-SUMA-MES-E. EXIT.
039400
039500*--------> NORMALIZA DESBORDES DE DIA AL SUMAR DIAS O SEMANAS,
039600*          SIN USAR NINGUNA FUNCION INTRINSECA DE FECHAS
039700 440-NORMALIZA-FECHA SECTION.
039800     PERFORM 450-CALCULA-BISIESTO THRU 450-CALCULA-BISIESTO-E
039900     MOVE DIA-FIN-MES(WKS-PF-MES) TO WKS-DIA-FIN-MES-CALC
040000     IF WKS-PF-MES = 02 AND ES-BISIESTO
040100        ADD 1 TO WKS-DIA-FIN-MES-CALC
040200     END-IF.
040300 440-NORMALIZA-FECHA-CICLO.
040400     IF WKS-PF-DIA NOT > WKS-DIA-FIN-MES-CALC
040500        GO TO 440-NORMALIZA-FECHA-E
040600     END-IF
040700     SUBTRACT WKS-DIA-FIN-MES-CALC FROM WKS-PF-DIA
040800     ADD 1 TO WKS-PF-MES
040900     IF WKS-PF-MES > 12
041000        MOVE 01 TO WKS-PF-MES
041100        ADD  1  TO WKS-PF-ANIO
041200     END-IF
041300     PERFORM 450-CALCULA-BISIESTO THRU 450-CALCULA-BISIESTO-E
041400     MOVE DIA-FIN-MES(WKS-PF-MES) TO WKS-DIA-FIN-MES-CALC
041500     IF WKS-PF-MES = 02 AND ES-BISIESTO
041600        ADD 1 TO WKS-DIA-FIN-MES-CALC
041700     END-IF
041800     GO TO 440-NORMALIZA-FECHA-CICLO.
041900 440-NORMALIZA-FECHA-E. EXIT.
042000
042100*--------> PRUEBA DE AÑO BISIESTO SIN FUNCION INTRINSECA, POR
042200*          TRUNCAMIENTO DE DIVISION ENTERA (TECNICA DE LA CASA)
042300 450-CALCULA-BISIESTO SECTION.
042400     MOVE 'N' TO WKS-ANIO-BISIESTO
042500     IF (WKS-PF-ANIO / 4 * 4 = WKS-PF-ANIO) AND
042600        (WKS-PF-ANIO / 100 * 100 NOT = WKS-PF-ANIO)
042700        MOVE 'Y' TO WKS-ANIO-BISIESTO
042800     END-IF
042900     IF WKS-PF-ANIO / 400 * 400 = WKS-PF-ANIO
043000        MOVE 'Y' TO WKS-ANIO-BISIESTO
043100     END-IF.
043200 450-CALCULA-BISIESTO-E. EXIT.
043300
043400 900-ESTADISTICAS SECTION.
043500     DISPLAY '******************************************'
043600             UPON CONSOLE
043700     DISPLAY 'FZP1REC - TRANSACCIONES RECURRENTES LEIDAS  : '
043800             WKS-REG-LEIDOS UPON CONSOLE
043900     DISPLAY 'FZP1REC - PLANTILLAS VENCIDAS PROCESADAS    : '
044000             WKS-RECUR-VENCIDAS UPON CONSOLE
044100     DISPLAY 'FZP1REC - RECURRENCIAS FINALIZADAS (FIN)    : '
044200             WKS-RECUR-FINALIZADAS UPON CONSOLE
044300     DISPLAY 'FZP1REC - REGISTROS ESCRITOS EN TRANNEW     : '
044400             WKS-REG-ESCRITOS UPON CONSOLE
044500     DISPLAY '******************************************'
044600             UPON CONSOLE.
044700 900-ESTADISTICAS-E. EXIT.
044800
044900 950-CIERRA-ARCHIVOS SECTION.
045000     CLOSE TRANSACT TRANNEW TRANCNT.
045100 950-CIERRA-ARCHIVOS-E. EXIT.
